000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.         CBLMFY06.
000300 AUTHOR.             A LINDQUIST.
000400 INSTALLATION.       METRIFY MERCHANT SYSTEMS - RETAIL DIV.
000500 DATE-WRITTEN.       07/22/96.
000600 DATE-COMPILED.
000700 SECURITY.           UNCLASSIFIED.
000800
000900******************************************************************
001000*                                                                *
001100*    CBLMFY06  -  PRODUCT PROFIT REPORT                          *
001200*                                                                *
001300*    JOINS THE SALES LEDGER TO THE PRODUCT MASTER, ACCUMULATES   *
001400*    QUANTITY, REVENUE, COST AND MARGIN PER PRODUCT, DERIVES     *
001500*    COMMISSION, TAXES, EXPENSES AND NET PROFIT FROM THE         *
001600*    CONFIGURED TAX AND EXPENSE PERCENTAGES, AND PRINTS THE      *
001700*    PROFIT REPORT IN DESCENDING TOTAL MARGIN ORDER WITH A       *
001800*    TOTAIS GRAND TOTAL LINE.                                    *
001900*                                                                *
002000*    CHANGE LOG                                                  *
002100*    ----------                                                  *
002200*    07/22/96  AL   ORIGINAL PROGRAM - PRODUCTS PRINTED IN        *
002300*                   MASTER FILE ORDER, NO TAX/EXPENSE COLUMNS     *
002400*    02/11/98  RDW  REQ 4602 - ADDED CONFIGURATION RECORD FOR     *
002500*                   TAX % AND EXPENSE %, DERIVED NET PROFIT       *
002600*    11/16/98  RDW  REQ 4810 - SHOP ASKED FOR THE REPORT SORTED   *
002700*                   BY DESCENDING MARGIN INSTEAD OF MASTER        *
002800*                   ORDER - ADDED A SORT WORK FILE AND AN         *
002900*                   INPUT/OUTPUT PROCEDURE SORT                  *
003000*    02/02/99  RDW  Y2K REVIEW - NO DATE FIELDS PRINTED ON THIS   *
003100*                   REPORT, NO CHANGE REQUIRED                   *
003110*    04/14/99  RDW  REQ 4902 - LOAD-PRODUCTS AND JOIN-SALES WERE  *
003120*                   MISSING THEIR THRU, SO END OF FILE FELL INTO *
003130*                   THE NEXT PARAGRAPH AND RELEASED A SORT ROW    *
003140*                   BEFORE THE SORT WAS EVEN ACTIVE - ABENDED     *
003150*                   EVERY RUN.  ADDED THRU ON BOTH PERFORMS.      *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
003900                     CLASS VALID-DIGIT IS "0" THRU "9".
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT PRODUCT-MASTER
004500         ASSIGN TO PRODMSTI
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-PRD-STATUS.
004800
004900     SELECT SALES-LEDGER
005000         ASSIGN TO SALELDGR
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-SALE-STATUS.
005300
005400     SELECT CONFIG-PARM
005500         ASSIGN TO CFGPARM
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-CFG-STATUS.
005800
005900     SELECT PROFIT-PRTOUT
006000         ASSIGN TO PROFITPT
006100         ORGANIZATION IS RECORD SEQUENTIAL.
006200
006300     SELECT MARGIN-SORT-WORK
006400         ASSIGN TO MFYSORT1.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  PRODUCT-MASTER
007000     LABEL RECORD IS STANDARD
007100     RECORD CONTAINS 84 CHARACTERS
007200     DATA RECORD IS PRD-REC.
007300
007400 01  PRD-REC.
007500     COPY MFPRDMST.
007600
007700 FD  SALES-LEDGER
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 123 CHARACTERS
008000     DATA RECORD IS SALE-REC.
008100
008200 01  SALE-REC.
008300     COPY MFSALLDG.
008400
008500 FD  CONFIG-PARM
008600     LABEL RECORD IS STANDARD
008700     RECORD CONTAINS 12 CHARACTERS
008800     DATA RECORD IS CFG-REC.
008900
009000 01  CFG-REC.
009100     COPY MFCFGPRM.
009200
009300 FD  PROFIT-PRTOUT
009400     LABEL RECORD IS OMITTED
009500     RECORD CONTAINS 132 CHARACTERS
009600     LINAGE IS 60 WITH FOOTING AT 55
009700     DATA RECORD IS PRTLINE.
009800
009900 01  PRTLINE                 PIC X(132).
010000
010100 SD  MARGIN-SORT-WORK.
010200
010300 01  SORT-REC.
010400     05  SORT-MARGIN         PIC S9(9)V99.
010500     05  SORT-PROD-NAME      PIC X(40).
010600     05  SORT-QTY            PIC S9(9).
010700     05  SORT-REVENUE        PIC S9(9)V99.
010800     05  SORT-COST           PIC S9(9)V99.
010900     05  FILLER              PIC X(02).
011000
011100 WORKING-STORAGE SECTION.
011200
011300 01  WORK-AREA.
011400     05  MORE-PRODUCTS       PIC X(03)    VALUE "YES".
011500     05  MORE-SALES          PIC X(03)    VALUE "YES".
011600     05  WS-PRD-STATUS       PIC X(02)    VALUE "00".
011700     05  WS-SALE-STATUS      PIC X(02)    VALUE "00".
011800     05  WS-CFG-STATUS       PIC X(02)    VALUE "00".
011900     05  WS-C-PCTR           PIC 9(02)    VALUE ZERO COMP.
012000     05  WS-TBL-IDX          PIC 9(05)    VALUE ZERO COMP.
012100     05  WS-TBL-COUNT        PIC 9(05)    VALUE ZERO COMP.
012200     05  FILLER              PIC X(02).
012300
012400 01  WS-CONFIG-AREA.
012500     05  WS-TAX-PCT          PIC S9(3)V99 VALUE ZERO COMP-3.
012600     05  WS-EXPENSE-PCT      PIC S9(3)V99 VALUE ZERO COMP-3.
012700     05  FILLER              PIC X(01).
012800
012850 01  WS-CONFIG-AREA-X REDEFINES WS-CONFIG-AREA.
012860     05  WS-CONFIG-ALPHA     PIC X(06).
012870     05  FILLER              PIC X(01).
012900 01  WS-GRAND-TOTALS.
013000     05  GT-QTY              PIC S9(9)    VALUE ZERO COMP-3.
013100     05  GT-REVENUE          PIC S9(11)V99 VALUE ZERO COMP-3.
013200     05  GT-COST             PIC S9(11)V99 VALUE ZERO COMP-3.
013300     05  GT-MARGIN           PIC S9(11)V99 VALUE ZERO COMP-3.
013400     05  GT-COMMISSION       PIC S9(11)V99 VALUE ZERO COMP-3.
013500     05  GT-NET-REVENUE      PIC S9(11)V99 VALUE ZERO COMP-3.
013600     05  GT-TAXES            PIC S9(11)V99 VALUE ZERO COMP-3.
013700     05  GT-EXPENSES         PIC S9(11)V99 VALUE ZERO COMP-3.
013800     05  GT-NET-PROFIT       PIC S9(11)V99 VALUE ZERO COMP-3.
013900     05  FILLER              PIC X(01).
013950
013960 01  WS-GRAND-TOTALS-X REDEFINES WS-GRAND-TOTALS.
013970     05  WS-GT-ALPHA         PIC X(72).
013980     05  FILLER              PIC X(01).
014000
014100 01  WS-ROW-AREA.
014200     05  WS-ROW-COMMISSION   PIC S9(9)V99 VALUE ZERO COMP-3.
014300     05  WS-ROW-NET-REVENUE  PIC S9(9)V99 VALUE ZERO COMP-3.
014400     05  WS-ROW-TAXES        PIC S9(9)V99 VALUE ZERO COMP-3.
014500     05  WS-ROW-EXPENSES     PIC S9(9)V99 VALUE ZERO COMP-3.
014600     05  WS-ROW-NET-PROFIT   PIC S9(9)V99 VALUE ZERO COMP-3.
014700     05  FILLER              PIC X(01).
014750
014760 01  WS-ROW-AREA-X REDEFINES WS-ROW-AREA.
014770     05  WS-ROW-ALPHA        PIC X(41).
014780     05  FILLER              PIC X(01).
014800
014900 01  PRODUCT-TABLE.
015000     05  PROD-TBL-ENTRY OCCURS 2000 TIMES
015100                             INDEXED BY PT-IDX.
015200         10  PT-PROD-ID      PIC 9(06).
015300         10  PT-PROD-NAME    PIC X(40).
015400         10  PT-SUM-QTY      PIC S9(9)    VALUE ZERO COMP-3.
015500         10  PT-SUM-REVENUE  PIC S9(11)V99 VALUE ZERO COMP-3.
015600         10  PT-SUM-COST     PIC S9(11)V99 VALUE ZERO COMP-3.
015700         10  PT-SUM-MARGIN   PIC S9(11)V99 VALUE ZERO COMP-3.
015800         10  FILLER          PIC X(01).
015900
016000 01  REPORT-TITLE-LINE.
016100     05  FILLER              PIC X(50)   VALUE SPACES.
016200     05  FILLER              PIC X(13)   VALUE "PROFIT REPORT".
016300     05  FILLER              PIC X(69)   VALUE SPACES.
016400
016500 01  RATE-LINE.
016600     05  FILLER              PIC X(05)   VALUE SPACES.
016700     05  FILLER              PIC X(08)   VALUE "TAX PCT:".
016800     05  O-TAX-PCT           PIC ZZ9.99.
016900     05  FILLER              PIC X(06)   VALUE SPACES.
017000     05  FILLER              PIC X(12)   VALUE "EXPENSE PCT:".
017100     05  O-EXPENSE-PCT       PIC ZZ9.99.
017200     05  FILLER              PIC X(96)   VALUE SPACES.
017300
017400 01  DETAIL-COLUMN-HEADING.
017500     05  FILLER              PIC X(02)   VALUE SPACES.
017600     05  FILLER              PIC X(16)   VALUE "PRODUCT".
017700     05  FILLER              PIC X(03)   VALUE "QTY".
017800     05  FILLER              PIC X(07)   VALUE SPACES.
017900     05  FILLER              PIC X(07)   VALUE "REVENUE".
018000     05  FILLER              PIC X(06)   VALUE SPACES.
018100     05  FILLER              PIC X(04)   VALUE "COST".
018200     05  FILLER              PIC X(09)   VALUE SPACES.
018300     05  FILLER              PIC X(06)   VALUE "MARGIN".
018400     05  FILLER              PIC X(07)   VALUE SPACES.
018500     05  FILLER              PIC X(10)   VALUE "COMMISSION".
018600     05  FILLER              PIC X(03)   VALUE SPACES.
018700     05  FILLER              PIC X(11)   VALUE "NET REVENUE".
018800     05  FILLER              PIC X(02)   VALUE SPACES.
018900     05  FILLER              PIC X(05)   VALUE "TAXES".
019000     05  FILLER              PIC X(08)   VALUE SPACES.
019100     05  FILLER              PIC X(08)   VALUE "EXPENSES".
019200     05  FILLER              PIC X(05)   VALUE SPACES.
019300     05  FILLER              PIC X(10)   VALUE "NET PROFIT".
019400     05  FILLER              PIC X(07)   VALUE SPACES.
019500
019600 01  DETAIL-LINE.
019700     05  O-PROD-NAME         PIC X(30).
019800     05  O-QTY               PIC -(6)9.
019900     05  FILLER              PIC X(01)   VALUE SPACES.
020000     05  O-REVENUE           PIC -(9)9.99.
020100     05  O-COST              PIC -(9)9.99.
020200     05  O-MARGIN            PIC -(9)9.99.
020300     05  O-COMMISSION        PIC -(9)9.99.
020400     05  O-NET-REVENUE       PIC -(9)9.99.
020500     05  O-TAXES             PIC -(9)9.99.
020600     05  O-EXPENSES          PIC -(9)9.99.
020700     05  O-NET-PROFIT        PIC -(9)9.99.
020800     05  FILLER              PIC X(02)   VALUE SPACES.
020900
021000 01  TOTAIS-LINE.
021100     05  O-TOTAIS-LABEL      PIC X(30)   VALUE "TOTAIS".
021200     05  O-GT-QTY            PIC -(6)9.
021300     05  FILLER              PIC X(01)   VALUE SPACES.
021400     05  O-GT-REVENUE        PIC -(9)9.99.
021500     05  O-GT-COST           PIC -(9)9.99.
021600     05  O-GT-MARGIN         PIC -(9)9.99.
021700     05  O-GT-COMMISSION     PIC -(9)9.99.
021800     05  O-GT-NET-REVENUE    PIC -(9)9.99.
021900     05  O-GT-TAXES          PIC -(9)9.99.
022000     05  O-GT-EXPENSES       PIC -(9)9.99.
022100     05  O-GT-NET-PROFIT     PIC -(9)9.99.
022200     05  FILLER              PIC X(02)   VALUE SPACES.
022300
022400 PROCEDURE DIVISION.
022500
022600 0000-CBLMFY06.
022700
022800     PERFORM 1000-INIT.
022900
023000     SORT MARGIN-SORT-WORK
023100         ON DESCENDING KEY SORT-MARGIN
023200         INPUT PROCEDURE IS 4000-RELEASE-ROWS
023300         OUTPUT PROCEDURE IS 5000-PRINT-ROWS.
023400
023500     PERFORM 3000-CLOSING.
023600     STOP RUN.
023700
023800 1000-INIT.
023900
024000     OPEN INPUT PRODUCT-MASTER.
024100     OPEN INPUT SALES-LEDGER.
024200     OPEN INPUT CONFIG-PARM.
024300     OPEN OUTPUT PROFIT-PRTOUT.
024400
024500     PERFORM 1100-READ-CONFIG.
024600     PERFORM 1200-LOAD-PRODUCTS THRU 1200-LOAD-PRODUCTS-EXIT
024700         UNTIL MORE-PRODUCTS = "NO".
024800     PERFORM 1300-JOIN-SALES THRU 1300-JOIN-SALES-EXIT
024900         UNTIL MORE-SALES = "NO".
025000
025100     CLOSE PRODUCT-MASTER.
025200     CLOSE SALES-LEDGER.
025300
025400 1100-READ-CONFIG.
025500
025600     READ CONFIG-PARM
025700         AT END MOVE "10" TO WS-CFG-STATUS.
025800
025900     IF WS-CFG-STATUS = "10"
026000         MOVE ZERO TO WS-TAX-PCT WS-EXPENSE-PCT
026100     ELSE
026200         MOVE CFG-TAX-PCT     OF CFG-REC TO WS-TAX-PCT
026300         MOVE CFG-EXPENSE-PCT OF CFG-REC TO WS-EXPENSE-PCT
026400     END-IF.
026450
026460     DISPLAY "CBLMFY06 - CONFIG RATES IN EFFECT " WS-CONFIG-ALPHA.
026500
026600     CLOSE CONFIG-PARM.
026700
026800 1200-LOAD-PRODUCTS.
026900
026910*    04/14/99 RDW - CALLED THRU 1200-LOAD-PRODUCTS-EXIT NOW,
026920*    AT END GOES THERE DIRECTLY - MUST NOT FALL INTO JOIN-SALES.
027000     READ PRODUCT-MASTER
027100         AT END
027200             MOVE "NO" TO MORE-PRODUCTS
027300             GO TO 1200-LOAD-PRODUCTS-EXIT
027400     END-READ.
027500
027600     ADD 1 TO WS-TBL-COUNT.
027700     SET PT-IDX TO WS-TBL-COUNT.
027800     MOVE PROD-ID   OF PRD-REC TO PT-PROD-ID  (PT-IDX).
027900     MOVE PROD-NAME OF PRD-REC TO PT-PROD-NAME(PT-IDX).
028000
028100 1200-LOAD-PRODUCTS-EXIT.
028200     EXIT.
028300
028400 1300-JOIN-SALES.
028500
028510*    04/14/99 RDW - CALLED THRU 1300-JOIN-SALES-EXIT NOW,
028520*    AT END GOES THERE DIRECTLY - MUST NOT FALL INTO RELEASE-ROWS.
028600     READ SALES-LEDGER
028700         AT END
028800             MOVE "NO" TO MORE-SALES
028900             GO TO 1300-JOIN-SALES-EXIT
029000     END-READ.
029100
029200     SET PT-IDX TO 1.
029300     SEARCH PROD-TBL-ENTRY
029400         AT END NEXT SENTENCE
029500         WHEN PT-PROD-ID(PT-IDX) = SALE-PROD-ID OF SALE-REC
029600             ADD SALE-QTY     OF SALE-REC TO PT-SUM-QTY(PT-IDX)
029700             ADD SALE-REVENUE OF SALE-REC TO PT-SUM-REVENUE(PT-IDX)
029800             ADD SALE-COST    OF SALE-REC TO PT-SUM-COST(PT-IDX)
029900             ADD SALE-MARGIN  OF SALE-REC TO PT-SUM-MARGIN(PT-IDX)
030000     END-SEARCH.
030100
030200 1300-JOIN-SALES-EXIT.
030300     EXIT.
030400
030500 4000-RELEASE-ROWS.
030600
030700     PERFORM VARYING WS-TBL-IDX FROM 1 BY 1
030800         UNTIL WS-TBL-IDX > WS-TBL-COUNT
030900         SET PT-IDX TO WS-TBL-IDX
031000         MOVE PT-SUM-MARGIN(PT-IDX)  TO SORT-MARGIN
031100         MOVE PT-PROD-NAME(PT-IDX)   TO SORT-PROD-NAME
031200         MOVE PT-SUM-QTY(PT-IDX)     TO SORT-QTY
031300         MOVE PT-SUM-REVENUE(PT-IDX) TO SORT-REVENUE
031400         MOVE PT-SUM-COST(PT-IDX)    TO SORT-COST
031500         RELEASE SORT-REC
031600     END-PERFORM.
031700
031800 5000-PRINT-ROWS.
031900
032000     PERFORM 9900-HEADING.
032100
032200     PERFORM 5100-RETURN-ROW.
032300     PERFORM 5200-PRINT-DETAIL
032400         UNTIL WS-SALE-STATUS = "10".
032500
032600     PERFORM 5300-PRINT-TOTAIS.
032700
032800 5100-RETURN-ROW.
032900
033000     MOVE "00" TO WS-SALE-STATUS.
033100     RETURN MARGIN-SORT-WORK
033200         AT END MOVE "10" TO WS-SALE-STATUS.
033300
033400 5200-PRINT-DETAIL.
033500
033600     COMPUTE WS-ROW-COMMISSION =
033700         (SORT-REVENUE - SORT-COST) - SORT-MARGIN.
033800     IF WS-ROW-COMMISSION < 0
033900         MOVE ZERO TO WS-ROW-COMMISSION
034000     END-IF.
034100
034200     COMPUTE WS-ROW-NET-REVENUE = SORT-REVENUE - WS-ROW-COMMISSION.
034300
034400     COMPUTE WS-ROW-TAXES ROUNDED =
034500         SORT-REVENUE * WS-TAX-PCT / 100.
034600
034700     COMPUTE WS-ROW-EXPENSES ROUNDED =
034800         WS-ROW-NET-REVENUE * WS-EXPENSE-PCT / 100.
034900
035000     COMPUTE WS-ROW-NET-PROFIT =
035100         SORT-MARGIN - WS-ROW-TAXES - WS-ROW-EXPENSES.
035200
035300     MOVE SORT-PROD-NAME(1:30)  TO O-PROD-NAME.
035400     MOVE SORT-QTY              TO O-QTY.
035500     MOVE SORT-REVENUE          TO O-REVENUE.
035600     MOVE SORT-COST             TO O-COST.
035700     MOVE SORT-MARGIN           TO O-MARGIN.
035800     MOVE WS-ROW-COMMISSION     TO O-COMMISSION.
035900     MOVE WS-ROW-NET-REVENUE    TO O-NET-REVENUE.
036000     MOVE WS-ROW-TAXES          TO O-TAXES.
036100     MOVE WS-ROW-EXPENSES       TO O-EXPENSES.
036200     MOVE WS-ROW-NET-PROFIT     TO O-NET-PROFIT.
036300
036400     WRITE PRTLINE
036500         FROM DETAIL-LINE
036600             AFTER ADVANCING 1 LINE
036700             AT EOP
036800                 PERFORM 9900-HEADING.
036900
037000     ADD SORT-QTY               TO GT-QTY.
037100     ADD SORT-REVENUE           TO GT-REVENUE.
037200     ADD SORT-COST              TO GT-COST.
037300     ADD SORT-MARGIN            TO GT-MARGIN.
037400     ADD WS-ROW-COMMISSION      TO GT-COMMISSION.
037500     ADD WS-ROW-NET-REVENUE     TO GT-NET-REVENUE.
037600     ADD WS-ROW-TAXES           TO GT-TAXES.
037700     ADD WS-ROW-EXPENSES        TO GT-EXPENSES.
037800     ADD WS-ROW-NET-PROFIT      TO GT-NET-PROFIT.
037900
038000     PERFORM 5100-RETURN-ROW.
038100
038200 5300-PRINT-TOTAIS.
038300
038400     MOVE GT-QTY          TO O-GT-QTY.
038500     MOVE GT-REVENUE      TO O-GT-REVENUE.
038600     MOVE GT-COST         TO O-GT-COST.
038700     MOVE GT-MARGIN       TO O-GT-MARGIN.
038800     MOVE GT-COMMISSION   TO O-GT-COMMISSION.
038900     MOVE GT-NET-REVENUE  TO O-GT-NET-REVENUE.
039000     MOVE GT-TAXES        TO O-GT-TAXES.
039100     MOVE GT-EXPENSES     TO O-GT-EXPENSES.
039200     MOVE GT-NET-PROFIT   TO O-GT-NET-PROFIT.
039300
039400     WRITE PRTLINE
039500         FROM TOTAIS-LINE
039600             AFTER ADVANCING 2 LINES.
039700
039800 3000-CLOSING.
039900
040000     CLOSE PROFIT-PRTOUT.
040100
040200     DISPLAY "CBLMFY06 - PROFIT REPORT COMPLETE".
040300
040400 9900-HEADING.
040500
040600     ADD 1 TO WS-C-PCTR.
040700
040800     MOVE WS-TAX-PCT     TO O-TAX-PCT.
040900     MOVE WS-EXPENSE-PCT TO O-EXPENSE-PCT.
041000
041100     WRITE PRTLINE
041200         FROM REPORT-TITLE-LINE
041300             AFTER ADVANCING PAGE.
041400     WRITE PRTLINE
041500         FROM RATE-LINE
041600             AFTER ADVANCING 1 LINE.
041700     WRITE PRTLINE
041800         FROM DETAIL-COLUMN-HEADING
041900             AFTER ADVANCING 2 LINES.
