000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.         CBLMFY05.
000300 AUTHOR.             A LINDQUIST.
000400 INSTALLATION.       METRIFY MERCHANT SYSTEMS - RETAIL DIV.
000500 DATE-WRITTEN.       08/04/95.
000600 DATE-COMPILED.
000700 SECURITY.           UNCLASSIFIED.
000800
000900******************************************************************
001000*                                                                *
001100*    CBLMFY05  -  DASHBOARD AGGREGATION                          *
001200*                                                                *
001300*    READS THE FULL PRODUCT MASTER AND THE SALES LEDGER AND      *
001400*    BUILDS WHOLE-FILE KPI FIGURES - TOTAL STOCK, TOTAL          *
001500*    REVENUE AND PROFIT, AVERAGE MARGIN AND TICKET, TOTAL        *
001600*    COMMISSION, BEST SELLER, HIGHEST-PROFIT AND WORST-MARGIN    *
001700*    PRODUCTS.  OUTPUT IS A SIMPLE LABELLED LISTING, NOT A       *
001800*    COLUMNAR REPORT.                                            *
001900*                                                                *
002000*    CHANGE LOG                                                  *
002100*    ----------                                                  *
002200*    08/04/95  AL   ORIGINAL PROGRAM - HEAD COUNT AND TOTAL       *
002300*                   STOCK ONLY, NO SALES FIGURES YET              *
002400*    02/19/97  AL   REQ 3110 - JOINED THE SALES LEDGER, ADDED     *
002500*                   REVENUE, PROFIT AND AVERAGE MARGIN FIGURES    *
002600*    06/30/97  AL   REQ 3355 - ADDED BEST SELLER, HIGHEST        *
002700*                   PROFIT AND WORST MARGIN PRODUCT LOOKUP        *
002800*    11/09/98  RDW  REQ 4805 - ADDED TOTAL COMMISSION AND         *
002900*                   AVERAGE TICKET FIGURES                       *
003000*    02/02/99  RDW  Y2K REVIEW - NO DATE ARITHMETIC IN THIS       *
003100*                   PROGRAM, NO CHANGE REQUIRED                  *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
003900                     CLASS VALID-DIGIT IS "0" THRU "9".
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT PRODUCT-MASTER
004500         ASSIGN TO PRODMSTI
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-PRD-STATUS.
004800
004900     SELECT SALES-LEDGER
005000         ASSIGN TO SALELDGR
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-SALE-STATUS.
005300
005400     SELECT DASH-PRTOUT
005500         ASSIGN TO DASHPRT
005600         ORGANIZATION IS RECORD SEQUENTIAL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  PRODUCT-MASTER
006200     LABEL RECORD IS STANDARD
006300     RECORD CONTAINS 84 CHARACTERS
006400     DATA RECORD IS PRD-REC.
006500
006600 01  PRD-REC.
006700     COPY MFPRDMST.
006800
006900 FD  SALES-LEDGER
007000     LABEL RECORD IS STANDARD
007100     RECORD CONTAINS 123 CHARACTERS
007200     DATA RECORD IS SALE-REC.
007300
007400 01  SALE-REC.
007500     COPY MFSALLDG.
007600
007700 FD  DASH-PRTOUT
007800     LABEL RECORD IS OMITTED
007900     RECORD CONTAINS 132 CHARACTERS
008000     LINAGE IS 60 WITH FOOTING AT 55
008100     DATA RECORD IS PRTLINE.
008200
008300 01  PRTLINE                 PIC X(132).
008400
008500 WORKING-STORAGE SECTION.
008600
008700 01  WORK-AREA.
008800     05  MORE-PRODUCTS       PIC X(03)    VALUE "YES".
008900     05  MORE-SALES          PIC X(03)    VALUE "YES".
009000     05  WS-PRD-STATUS       PIC X(02)    VALUE "00".
009100     05  WS-SALE-STATUS      PIC X(02)    VALUE "00".
009200     05  WS-C-PCTR           PIC 9(02)    VALUE ZERO COMP.
009300     05  WS-TBL-IDX          PIC 9(05)    VALUE ZERO COMP.
009400     05  WS-TBL-COUNT        PIC 9(05)    VALUE ZERO COMP.
009500     05  WS-BEST-IDX         PIC 9(05)    VALUE ZERO COMP.
009600     05  WS-HIPROF-IDX       PIC 9(05)    VALUE ZERO COMP.
009700     05  WS-WORST-IDX        PIC 9(05)    VALUE ZERO COMP.
009800     05  FILLER              PIC X(01).
009850
009860 01  WORK-AREA-X REDEFINES WORK-AREA.
009870     05  WS-WORK-ALPHA       PIC X(17).
009880     05  FILLER              PIC X(01).
009900
010000 01  WS-TOTALS.
010100     05  WS-TOT-PRODUCTS     PIC 9(07)    VALUE ZERO COMP.
010200     05  WS-TOT-STOCK        PIC S9(9)    VALUE ZERO COMP-3.
010300     05  WS-TOT-REVENUE      PIC S9(11)V99 VALUE ZERO COMP-3.
010400     05  WS-TOT-PROFIT       PIC S9(11)V99 VALUE ZERO COMP-3.
010500     05  WS-TOT-COMMISSION   PIC S9(11)V99 VALUE ZERO COMP-3.
010600     05  WS-TOT-SALE-COUNT   PIC 9(07)    VALUE ZERO COMP.
010700     05  WS-TOT-PRICE-SUM    PIC S9(11)V99 VALUE ZERO COMP-3.
010800     05  WS-AVG-MARGIN-PCT   PIC S9(5)V99 VALUE ZERO COMP-3.
010900     05  WS-AVG-TICKET       PIC S9(9)V99 VALUE ZERO COMP-3.
011000     05  WS-ROW-COMMISSION   PIC S9(9)V99 VALUE ZERO COMP-3.
011100     05  FILLER              PIC X(01).
011150
011160 01  WS-TOTALS-X REDEFINES WS-TOTALS.
011170     05  WS-TOTALS-ALPHA     PIC X(56).
011180     05  FILLER              PIC X(01).
011200
011300 01  PRODUCT-TABLE.
011400     05  PROD-TBL-ENTRY OCCURS 2000 TIMES
011500                             INDEXED BY PT-IDX.
011600         10  PT-PROD-ID      PIC 9(06).
011700         10  PT-PROD-NAME    PIC X(40).
011800         10  PT-STOCK-QTY    PIC S9(7).
011900         10  PT-SUM-QTY      PIC S9(9)    VALUE ZERO COMP-3.
012000         10  PT-SUM-REVENUE  PIC S9(11)V99 VALUE ZERO COMP-3.
012100         10  PT-SUM-MARGIN   PIC S9(11)V99 VALUE ZERO COMP-3.
012200         10  FILLER          PIC X(01).
012300
012400 01  COMPANY-TITLE-LINE.
012500     05  FILLER              PIC X(06)   VALUE "DATE: ".
012600     05  O-DATE              PIC X(10).
012700     05  FILLER              PIC X(44)   VALUE SPACES.
012800     05  FILLER              PIC X(18)   VALUE "MERCHANT DASHBOARD".
012900     05  FILLER              PIC X(40)   VALUE SPACES.
013000     05  FILLER              PIC X(06)   VALUE "PAGE: ".
013100     05  O-PCTR              PIC Z9.
013200
013300 01  SYS-DATE.
013400     05  I-YEAR              PIC 9(04).
013500     05  I-MONTH             PIC 9(02).
013600     05  I-DAY               PIC 9(02).
013700
013800 01  SYS-DATE-ALPHA REDEFINES SYS-DATE PIC X(08).
013900
014000 01  BLANK-LINE.
014100     05  FILLER              PIC X(132)  VALUE SPACES.
014200
014300 01  DASH-COUNT-LINE.
014400     05  O-CNT-LABEL         PIC X(30).
014500     05  FILLER              PIC X(02)   VALUE SPACES.
014600     05  O-CNT-VALUE         PIC Z,ZZZ,ZZ9.
014700     05  FILLER              PIC X(91)   VALUE SPACES.
014800
014900 01  DASH-MONEY-LINE.
015000     05  O-MNY-LABEL         PIC X(30).
015100     05  FILLER              PIC X(02)   VALUE SPACES.
015200     05  O-MNY-VALUE         PIC -(9)9.99.
015300     05  FILLER              PIC X(88)   VALUE SPACES.
015400
015500 01  DASH-PERCENT-LINE.
015600     05  O-PCT-LABEL         PIC X(30).
015700     05  FILLER              PIC X(02)   VALUE SPACES.
015800     05  O-PCT-VALUE         PIC -(4)9.99.
015900     05  FILLER              PIC X(01)   VALUE "%".
016000     05  FILLER              PIC X(92)   VALUE SPACES.
016100
016200 01  DASH-TEXT-LINE.
016300     05  O-TXT-LABEL         PIC X(30).
016400     05  FILLER              PIC X(02)   VALUE SPACES.
016500     05  O-TXT-VALUE         PIC X(40).
016600     05  FILLER              PIC X(60)   VALUE SPACES.
016700
016800 PROCEDURE DIVISION.
016900
017000 0000-CBLMFY05.
017100
017200     PERFORM 1000-INIT.
017300     PERFORM 2000-LOAD-PRODUCTS
017400         UNTIL MORE-PRODUCTS = "NO".
017500     PERFORM 2500-JOIN-SALES
017600         UNTIL MORE-SALES = "NO".
017700     PERFORM 3000-CLOSING.
017800     STOP RUN.
017900
018000 1000-INIT.
018100
018200     MOVE FUNCTION CURRENT-DATE TO SYS-DATE-ALPHA.
018300     STRING I-MONTH "/" I-DAY "/" I-YEAR DELIMITED BY SIZE
018400         INTO O-DATE.
018500
018600     OPEN INPUT PRODUCT-MASTER.
018700     OPEN INPUT SALES-LEDGER.
018800     OPEN OUTPUT DASH-PRTOUT.
018900
019000     PERFORM 9900-HEADING.
019100     PERFORM 9000-READ-PRODUCT.
019200     PERFORM 9100-READ-SALE.
019300
019400 2000-LOAD-PRODUCTS.
019500
019600     ADD 1 TO WS-TBL-COUNT.
019700     SET PT-IDX TO WS-TBL-COUNT.
019800     ADD 1 TO WS-TOT-PRODUCTS.
019900
020000     MOVE PROD-ID        OF PRD-REC TO PT-PROD-ID  (PT-IDX).
020100     MOVE PROD-NAME      OF PRD-REC TO PT-PROD-NAME(PT-IDX).
020200     MOVE PROD-STOCK-QTY OF PRD-REC TO PT-STOCK-QTY(PT-IDX).
020300     ADD PROD-STOCK-QTY OF PRD-REC TO WS-TOT-STOCK.
020400
020500     PERFORM 9000-READ-PRODUCT.
020600
020700 2500-JOIN-SALES.
020800
020900     ADD 1 TO WS-TOT-SALE-COUNT.
021000     ADD SALE-REVENUE     OF SALE-REC TO WS-TOT-REVENUE.
021100     ADD SALE-MARGIN      OF SALE-REC TO WS-TOT-PROFIT.
021200     ADD SALE-UNIT-PRICE  OF SALE-REC TO WS-TOT-PRICE-SUM.
021300
021400     COMPUTE WS-ROW-COMMISSION =
021500         SALE-REVENUE OF SALE-REC - SALE-COST OF SALE-REC
021600             - SALE-MARGIN OF SALE-REC.
021700     ADD WS-ROW-COMMISSION TO WS-TOT-COMMISSION.
021800
021900     SET PT-IDX TO 1.
022000     SEARCH PROD-TBL-ENTRY
022100         AT END NEXT SENTENCE
022200         WHEN PT-PROD-ID(PT-IDX) = SALE-PROD-ID OF SALE-REC
022300             ADD SALE-QTY    OF SALE-REC TO PT-SUM-QTY(PT-IDX)
022400             ADD SALE-REVENUE OF SALE-REC TO PT-SUM-REVENUE(PT-IDX)
022500             ADD SALE-MARGIN  OF SALE-REC TO PT-SUM-MARGIN(PT-IDX)
022600     END-SEARCH.
022700
022800     PERFORM 9100-READ-SALE.
022900
023000 3000-CLOSING.
023100
023200     PERFORM 3100-CALC-AVERAGES.
023300     PERFORM 3200-FIND-BEST-WORST.
023400     PERFORM 3300-PRINT-DASHBOARD.
023500
023600     CLOSE PRODUCT-MASTER.
023700     CLOSE SALES-LEDGER.
023800     CLOSE DASH-PRTOUT.
023900
024000 3100-CALC-AVERAGES.
024100
024200     IF WS-TOT-REVENUE > 0
024300         COMPUTE WS-AVG-MARGIN-PCT ROUNDED =
024400             (WS-TOT-PROFIT / WS-TOT-REVENUE) * 100
024500     ELSE
024600         MOVE ZERO TO WS-AVG-MARGIN-PCT
024700     END-IF.
024800
024900     IF WS-TOT-SALE-COUNT > 0
025000         COMPUTE WS-AVG-TICKET ROUNDED =
025100             WS-TOT-PRICE-SUM / WS-TOT-SALE-COUNT
025200     ELSE
025300         MOVE ZERO TO WS-AVG-TICKET
025400     END-IF.
025500
025600 3200-FIND-BEST-WORST.
025700
025800     MOVE ZERO TO WS-BEST-IDX WS-HIPROF-IDX WS-WORST-IDX.
025900
026000     PERFORM VARYING WS-TBL-IDX FROM 1 BY 1
026100         UNTIL WS-TBL-IDX > WS-TOT-PRODUCTS
026200         SET PT-IDX TO WS-TBL-IDX
026300
026400         IF WS-BEST-IDX = ZERO OR
026500             PT-SUM-QTY(PT-IDX) > PT-SUM-QTY(WS-BEST-IDX)
026600             MOVE WS-TBL-IDX TO WS-BEST-IDX
026700         END-IF
026800
026900         IF WS-HIPROF-IDX = ZERO OR
027000             PT-SUM-MARGIN(PT-IDX) > PT-SUM-MARGIN(WS-HIPROF-IDX)
027100             MOVE WS-TBL-IDX TO WS-HIPROF-IDX
027200         END-IF
027300
027400         IF WS-WORST-IDX = ZERO OR
027500             PT-SUM-MARGIN(PT-IDX) < PT-SUM-MARGIN(WS-WORST-IDX)
027600             MOVE WS-TBL-IDX TO WS-WORST-IDX
027700         END-IF
027800     END-PERFORM.
027900
028000 3300-PRINT-DASHBOARD.
028100
028200     MOVE "TOTAL PRODUCTS"          TO O-CNT-LABEL.
028300     MOVE WS-TOT-PRODUCTS           TO O-CNT-VALUE.
028400     WRITE PRTLINE FROM DASH-COUNT-LINE AFTER ADVANCING 1 LINE.
028500
028600     MOVE "TOTAL STOCK ON HAND"     TO O-CNT-LABEL.
028700     MOVE WS-TOT-STOCK              TO O-CNT-VALUE.
028800     WRITE PRTLINE FROM DASH-COUNT-LINE AFTER ADVANCING 1 LINE.
028900
029000     MOVE "TOTAL REVENUE"           TO O-MNY-LABEL.
029100     MOVE WS-TOT-REVENUE            TO O-MNY-VALUE.
029200     WRITE PRTLINE FROM DASH-MONEY-LINE AFTER ADVANCING 1 LINE.
029300
029400     MOVE "TOTAL PROFIT"            TO O-MNY-LABEL.
029500     MOVE WS-TOT-PROFIT             TO O-MNY-VALUE.
029600     WRITE PRTLINE FROM DASH-MONEY-LINE AFTER ADVANCING 1 LINE.
029700
029800     MOVE "AVERAGE MARGIN PERCENT"  TO O-PCT-LABEL.
029900     MOVE WS-AVG-MARGIN-PCT         TO O-PCT-VALUE.
030000     WRITE PRTLINE FROM DASH-PERCENT-LINE AFTER ADVANCING 1 LINE.
030100
030200     MOVE "AVERAGE TICKET"          TO O-MNY-LABEL.
030300     MOVE WS-AVG-TICKET             TO O-MNY-VALUE.
030400     WRITE PRTLINE FROM DASH-MONEY-LINE AFTER ADVANCING 1 LINE.
030500
030600     MOVE "TOTAL COMMISSION"        TO O-MNY-LABEL.
030700     MOVE WS-TOT-COMMISSION         TO O-MNY-VALUE.
030800     WRITE PRTLINE FROM DASH-MONEY-LINE AFTER ADVANCING 1 LINE.
030900
031000     IF WS-BEST-IDX NOT = ZERO
031100         SET PT-IDX TO WS-BEST-IDX
031200         MOVE "BEST SELLER"         TO O-TXT-LABEL
031300         MOVE PT-PROD-NAME(PT-IDX)  TO O-TXT-VALUE
031400         WRITE PRTLINE FROM DASH-TEXT-LINE AFTER ADVANCING 1 LINE
031500     END-IF.
031600
031700     IF WS-HIPROF-IDX NOT = ZERO
031800         SET PT-IDX TO WS-HIPROF-IDX
031900         MOVE "HIGHEST PROFIT PRODUCT" TO O-TXT-LABEL
032000         MOVE PT-PROD-NAME(PT-IDX)     TO O-TXT-VALUE
032100         WRITE PRTLINE FROM DASH-TEXT-LINE AFTER ADVANCING 1 LINE
032200     END-IF.
032300
032400     IF WS-WORST-IDX NOT = ZERO
032500         SET PT-IDX TO WS-WORST-IDX
032600         MOVE "WORST MARGIN PRODUCT"   TO O-TXT-LABEL
032700         MOVE PT-PROD-NAME(PT-IDX)     TO O-TXT-VALUE
032800         WRITE PRTLINE FROM DASH-TEXT-LINE AFTER ADVANCING 1 LINE
032900     END-IF.
033000
033100 9000-READ-PRODUCT.
033200
033300     READ PRODUCT-MASTER
033400         AT END MOVE "NO" TO MORE-PRODUCTS.
033500
033600 9100-READ-SALE.
033700
033800     READ SALES-LEDGER
033900         AT END MOVE "NO" TO MORE-SALES.
034000
034100 9900-HEADING.
034200
034300     ADD 1 TO WS-C-PCTR.
034400     MOVE WS-C-PCTR TO O-PCTR.
034500
034600     WRITE PRTLINE
034700         FROM COMPANY-TITLE-LINE
034800             AFTER ADVANCING PAGE.
034900     WRITE PRTLINE
035000         FROM BLANK-LINE
035100             AFTER ADVANCING 1 LINE.
