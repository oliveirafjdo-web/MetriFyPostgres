000100*****************************************************************CPY005
000200*                                                              *CPY005
000300*    MFTPLEXT  -  CONSOLIDATED SALES TEMPLATE RECORD           *CPY005
000400*    ONE ROW PER PRODUCT ON THE MONTHLY CONSOLIDATED TEMPLATE. *CPY005
000500*    TPL-AVG-PRICE IS CARRIED FOR COMPATIBILITY WITH THE        *CPY005
000600*    TEMPLATE LAYOUT BUT IS NOT USED BY CBLMFY02.               *CPY005
000700*                                                              *CPY005
000800*    03/14/96  AL   ORIGINAL LAYOUT FOR THE CONSOLIDATED        *CPY005
000900*                   TEMPLATE FEED                              *CPY005
001000*    02/02/99  RDW  Y2K REVIEW - NO DATE FIELD ON THIS RECORD,  *CPY005
001100*                   NO CHANGE REQUIRED                         *CPY005
001200*****************************************************************CPY005
001300    05  TPL-SKU               PIC X(20).                       CPY005
001400    05  TPL-TITLE             PIC X(40).                       CPY005
001500    05  TPL-QTY               PIC S9(5).                       CPY005
001600    05  TPL-REVENUE           PIC X(15).                       CPY005
001700    05  TPL-COMMISSION        PIC X(15).                       CPY005
001800    05  TPL-AVG-PRICE         PIC X(15).                       CPY005
001900    05  FILLER                PIC X(25).                       CPY005
