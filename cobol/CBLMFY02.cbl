000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.         CBLMFY02.
000300 AUTHOR.             A LINDQUIST.
000400 INSTALLATION.       METRIFY MERCHANT SYSTEMS - RETAIL DIV.
000500 DATE-WRITTEN.       03/14/96.
000600 DATE-COMPILED.
000700 SECURITY.           UNCLASSIFIED.
000800
000900******************************************************************
001000*                                                                *
001100*    CBLMFY02  -  CONSOLIDATED SALES TEMPLATE IMPORT              *
001200*                                                                *
001300*    READS THE MONTHLY CONSOLIDATED SALES TEMPLATE, MATCHES EACH *
001400*    ROW TO THE PRODUCT MASTER BY SKU AND THEN BY TITLE, POSTS   *
001500*    A SALES LEDGER ENTRY AND DECREMENTS STOCK.  ROWS WITH A     *
001600*    ZERO OR NEGATIVE QUANTITY ARE DROPPED WITHOUT COMMENT - THE *
001700*    TEMPLATE VENDOR USES THEM AS SUBTOTAL MARKERS.              *
001800*                                                                *
001900*    CHANGE LOG                                                  *
002000*    ----------                                                  *
002100*    03/14/96  AL   ORIGINAL PROGRAM FOR THE CONSOLIDATED         *
002200*                   TEMPLATE FEED                                *
002300*    07/02/96  AL   REQ 3318 - ROWS WITH QTY LE ZERO ARE VENDOR   *
002400*                   SUBTOTAL MARKERS, DROP SILENTLY               *
002500*    02/11/98  RDW  REQ 4602 - PRODUCT MASTER IS NOW REWRITTEN    *
002600*                   IN FULL EACH RUN, LOADED TO A TABLE AT INIT   *
002700*    11/09/98  RDW  REQ 4805 - LEDGER ROWS NO LONGER CARRY A      *
002800*                   BATCH ID FROM THIS PROGRAM, TEMPLATE HAS NO   *
002900*                   STABLE ROW KEY TO TRACE BY                   *
003000*    02/02/99  RDW  Y2K REVIEW - SALE DATE IS THE RUN DATE, 4-    *
003100*                   DIGIT YEAR THROUGHOUT                        *
003110*    04/14/99  RDW  REQ 4902 - MAINLINE PERFORM WAS MISSING ITS   *
003120*                   THRU, SO THE QTY LE ZERO SKIP FELL THROUGH    *
003130*                   INTO THE MATCH/POST LOGIC INSTEAD OF LOOPING  *
003140*                   BACK.  ADDED THRU 2000-MAINLINE-EXIT.  SAME   *
003150*                   BUG FOUND IN THE PARSE-BRL-AMOUNT CALLS - A   *
003160*                   BLANK REVENUE OR COMMISSION FIELD WAS JUMPING *
003170*                   PAST THE REST OF THE RUN.  ADDED THRU THERE.  *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
003900                     CLASS VALID-DIGIT IS "0" THRU "9".
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT TPL-EXTRACT
004500         ASSIGN TO TPLEXTIN
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-TPL-STATUS.
004800
004900     SELECT PRODUCT-MASTER-IN
005000         ASSIGN TO PRODMSTI
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-PRDI-STATUS.
005300
005400     SELECT PRODUCT-MASTER-OUT
005500         ASSIGN TO PRODMSTO
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-PRDO-STATUS.
005800
005900     SELECT SALES-LEDGER
006000         ASSIGN TO SALELDGR
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-SALE-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  TPL-EXTRACT
006800     LABEL RECORD IS STANDARD
006900     RECORD CONTAINS 135 CHARACTERS
007000     DATA RECORD IS TPL-IN-REC.
007100
007200 01  TPL-IN-REC.
007300     COPY MFTPLEXT.
007400
007500 FD  PRODUCT-MASTER-IN
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 84 CHARACTERS
007800     DATA RECORD IS PRD-IN-REC.
007900
008000 01  PRD-IN-REC.
008100     COPY MFPRDMST.
008200
008300 FD  PRODUCT-MASTER-OUT
008400     LABEL RECORD IS STANDARD
008500     RECORD CONTAINS 84 CHARACTERS
008600     DATA RECORD IS PRD-OUT-REC.
008700
008800 01  PRD-OUT-REC.
008900     COPY MFPRDMST.
009000
009100 FD  SALES-LEDGER
009200     LABEL RECORD IS STANDARD
009300     RECORD CONTAINS 123 CHARACTERS
009400     DATA RECORD IS SALE-OUT-REC.
009500
009600 01  SALE-OUT-REC.
009700     COPY MFSALLDG.
009800
009900 WORKING-STORAGE SECTION.
010000
010100 01  WORK-AREA.
010200     05  MORE-RECS           PIC X(03)    VALUE "YES".
010300     05  MORE-SALES-ON-FILE  PIC X(03)    VALUE "YES".
010400     05  WS-TPL-STATUS       PIC X(02)    VALUE "00".
010500     05  WS-PRDI-STATUS      PIC X(02)    VALUE "00".
010600     05  WS-PRDO-STATUS      PIC X(02)    VALUE "00".
010700     05  WS-SALE-STATUS      PIC X(02)    VALUE "00".
010800     05  WS-LAST-SALE-ID     PIC 9(08)    VALUE ZERO COMP.
010900     05  WS-PROD-MATCH-SW    PIC X(01)    VALUE "N".
011000         88  PROD-WAS-FOUND       VALUE "Y".
011100         88  PROD-WAS-NOT-FOUND   VALUE "N".
011200     05  WS-SKU-BLANK-SW     PIC X(01)    VALUE "N".
011300         88  SKU-IS-BLANK         VALUE "Y".
011400     05  FILLER              PIC X(02).
011500
011600 01  WS-IMPORT-COUNTERS.
011700     05  IMP-POSTED          PIC 9(05)    VALUE ZERO COMP.
011800     05  IMP-NO-SKU          PIC 9(05)    VALUE ZERO COMP.
011900     05  IMP-NO-PRODUCT      PIC 9(05)    VALUE ZERO COMP.
012000     05  FILLER              PIC X(01).
012100
012200 01  WS-CALC-AREA.
012300     05  WS-UNIT-PRICE       PIC S9(7)V99 VALUE ZERO COMP-3.
012400     05  WS-QTY-SOLD         PIC S9(05)   VALUE ZERO COMP-3.
012500     05  WS-SALE-COST        PIC S9(9)V99 VALUE ZERO COMP-3.
012600     05  WS-SALE-MARGIN      PIC S9(9)V99 VALUE ZERO COMP-3.
012700     05  WS-REVENUE-AMT      PIC S9(9)V99 VALUE ZERO COMP-3.
012800     05  WS-COMMISSION-AMT   PIC S9(9)V99 VALUE ZERO COMP-3.
012900     05  FILLER              PIC X(01).
012950
012960 01  WS-CALC-AREA-X REDEFINES WS-CALC-AREA.
012970     05  WS-CALC-ALPHA       PIC X(40).
012980     05  FILLER              PIC X(01).
013000
013100 01  WS-BRL-PARSE-AREA.
013200     05  WS-BRL-RAW          PIC X(15).
013300     05  WS-BRL-CLEAN        PIC X(15).
013400     05  WS-BRL-OUT-IDX      PIC 9(02)   VALUE ZERO COMP.
013500     05  WS-BRL-SCAN-IDX     PIC 9(02)   VALUE ZERO COMP.
013600     05  WS-BRL-INT-PART     PIC 9(09)   VALUE ZERO.
013700     05  WS-BRL-DEC-PART     PIC 9(02)   VALUE ZERO.
013800     05  WS-BRL-COMMA-POS    PIC 9(02)   VALUE ZERO COMP.
013900     05  WS-BRL-RESULT       PIC S9(9)V99 VALUE ZERO COMP-3.
014000     05  FILLER              PIC X(01).
014100
014200 01  WS-BRL-CLEAN-TABLE REDEFINES WS-BRL-CLEAN.
014300     05  WS-BRL-CLEAN-CHAR   PIC X(01)   OCCURS 15 TIMES.
014400
014500 01  WS-RUN-DATE-AREA.
014600     05  WS-RUN-DATE-TIME.
014700         10  WS-RDT-YYYY     PIC 9(04).
014800         10  WS-RDT-MM       PIC 9(02).
014900         10  WS-RDT-DD       PIC 9(02).
015000         10  FILLER          PIC X(12).
015100     05  WS-RUN-DATE-NUM     PIC 9(08)   VALUE ZERO.
015200
015300 01  WS-RDT-ALPHA REDEFINES WS-RUN-DATE-TIME
015400                             PIC X(20).
015500
015600 01  PRODUCT-TABLE.
015700     05  WS-TBL-COUNT        PIC 9(05)   VALUE ZERO COMP.
015800     05  WS-TBL-IDX          PIC 9(05)   VALUE ZERO COMP.
015900     05  PROD-TBL-ENTRY OCCURS 2000 TIMES
016000                             INDEXED BY PT-IDX.
016100         10  PT-PROD-ID      PIC 9(06).
016200         10  PT-PROD-NAME    PIC X(40).
016300         10  PT-PROD-SKU     PIC X(20).
016400         10  PT-UNIT-COST    PIC S9(7)V99.
016500         10  PT-STOCK-QTY    PIC S9(7).
016600         10  PT-DIRTY-SW     PIC X(01)   VALUE "N".
016700         10  FILLER          PIC X(01).
016800
016900 PROCEDURE DIVISION.
017000
017100 0000-CBLMFY02.
017200
017300     PERFORM 1000-INIT.
017400     PERFORM 2000-MAINLINE THRU 2000-MAINLINE-EXIT
017500         UNTIL MORE-RECS = "NO".
017600     PERFORM 3000-CLOSING.
017700     STOP RUN.
017800
017900 1000-INIT.
018000
018100     MOVE FUNCTION CURRENT-DATE TO WS-RDT-ALPHA.
018200     COMPUTE WS-RUN-DATE-NUM =
018300         WS-RDT-YYYY * 10000 + WS-RDT-MM * 100 + WS-RDT-DD.
018400
018500     MOVE ZERO TO IMP-POSTED IMP-NO-SKU IMP-NO-PRODUCT.
018600
018700     OPEN INPUT TPL-EXTRACT.
018800     OPEN INPUT PRODUCT-MASTER-IN.
018900     OPEN OUTPUT PRODUCT-MASTER-OUT.
019000
019100     PERFORM 1100-LOAD-PRODUCT-TABLE.
019200     PERFORM 1200-COUNT-EXISTING-SALES.
019300
019400     OPEN EXTEND SALES-LEDGER.
019500
019600     PERFORM 9000-READ-TPL.
019700
019800 1100-LOAD-PRODUCT-TABLE.
019900
020000     PERFORM 1110-READ-PRODUCT-IN.
020100     PERFORM UNTIL WS-PRDI-STATUS = "10"
020200         ADD 1 TO WS-TBL-COUNT
020300         SET PT-IDX TO WS-TBL-COUNT
020400         MOVE PROD-ID        OF PRD-IN-REC TO PT-PROD-ID  (PT-IDX)
020500         MOVE PROD-NAME      OF PRD-IN-REC TO PT-PROD-NAME(PT-IDX)
020600         MOVE PROD-SKU       OF PRD-IN-REC TO PT-PROD-SKU (PT-IDX)
020700         MOVE PROD-UNIT-COST OF PRD-IN-REC TO PT-UNIT-COST(PT-IDX)
020800         MOVE PROD-STOCK-QTY OF PRD-IN-REC TO PT-STOCK-QTY(PT-IDX)
020900         MOVE "N" TO PT-DIRTY-SW(PT-IDX)
021000         PERFORM 1110-READ-PRODUCT-IN
021100     END-PERFORM.
021200
021300     CLOSE PRODUCT-MASTER-IN.
021400
021500 1110-READ-PRODUCT-IN.
021600
021700     READ PRODUCT-MASTER-IN
021800         AT END MOVE "10" TO WS-PRDI-STATUS.
021900
022000 1200-COUNT-EXISTING-SALES.
022100
022200     MOVE ZERO TO WS-LAST-SALE-ID.
022300     OPEN INPUT SALES-LEDGER.
022400     IF WS-SALE-STATUS = "35"
022500         MOVE ZERO TO WS-LAST-SALE-ID
022600     ELSE
022700         PERFORM 1210-READ-SALE
022800         PERFORM UNTIL MORE-SALES-ON-FILE = "NO"
022900             MOVE SALE-ID OF SALE-OUT-REC TO WS-LAST-SALE-ID
023000             PERFORM 1210-READ-SALE
023100         END-PERFORM
023200         CLOSE SALES-LEDGER
023300     END-IF.
023400
023500 1210-READ-SALE.
023600
023700     READ SALES-LEDGER
023800         AT END MOVE "NO" TO MORE-SALES-ON-FILE.
023900
024000 2000-MAINLINE.
024100
024110*    04/14/99 RDW - PERFORM MUST RUN THRU 2000-MAINLINE-EXIT,
024120*    THE QTY LE ZERO SKIP BELOW GOES TO THAT PARAGRAPH.
024200     IF TPL-QTY OF TPL-IN-REC NOT > 0
024300         GO TO 2000-MAINLINE-EXIT
024400     END-IF.
024500
024600     MOVE "N" TO WS-SKU-BLANK-SW.
024700     IF TPL-SKU OF TPL-IN-REC = SPACES
024800         MOVE "Y" TO WS-SKU-BLANK-SW
024900     END-IF.
025000
025100     PERFORM 2100-MATCH-PRODUCT.
025200
025300     IF PROD-WAS-NOT-FOUND
025400         IF SKU-IS-BLANK
025500             ADD 1 TO IMP-NO-SKU
025600         ELSE
025700             ADD 1 TO IMP-NO-PRODUCT
025800         END-IF
025900         GO TO 2000-MAINLINE-EXIT
026000     END-IF.
026100
026200     PERFORM 2200-PARSE-ROW.
026300     PERFORM 2300-CALC-ROW.
026400     PERFORM 2400-POST-SALE.
026500
026600 2000-MAINLINE-EXIT.
026700
026800     PERFORM 9000-READ-TPL.
026900
027000 2100-MATCH-PRODUCT.
027100
027200     MOVE "N" TO WS-PROD-MATCH-SW.
027300     MOVE ZERO TO WS-TBL-IDX.
027400
027500     IF NOT SKU-IS-BLANK
027600         SET PT-IDX TO 1
027700         SEARCH PROD-TBL-ENTRY
027800             AT END NEXT SENTENCE
027900             WHEN PT-PROD-SKU(PT-IDX) = TPL-SKU OF TPL-IN-REC
028000                 MOVE PT-IDX TO WS-TBL-IDX
028100                 MOVE "Y" TO WS-PROD-MATCH-SW
028200         END-SEARCH
028300     END-IF.
028400
028500     IF PROD-WAS-NOT-FOUND AND TPL-TITLE OF TPL-IN-REC NOT = SPACES
028600         SET PT-IDX TO 1
028700         SEARCH PROD-TBL-ENTRY
028800             AT END NEXT SENTENCE
028900             WHEN PT-PROD-NAME(PT-IDX) = TPL-TITLE OF TPL-IN-REC
029000                 MOVE PT-IDX TO WS-TBL-IDX
029100                 MOVE "Y" TO WS-PROD-MATCH-SW
029200         END-SEARCH
029300     END-IF.
029400
029500 2200-PARSE-ROW.
029600
029700     MOVE TPL-REVENUE OF TPL-IN-REC TO WS-BRL-RAW.
029800     PERFORM 2500-PARSE-BRL-AMOUNT
029850         THRU 2500-PARSE-BRL-AMOUNT-EXIT.
029900     MOVE WS-BRL-RESULT TO WS-REVENUE-AMT.
030000
030100     MOVE TPL-COMMISSION OF TPL-IN-REC TO WS-BRL-RAW.
030200     PERFORM 2500-PARSE-BRL-AMOUNT
030250         THRU 2500-PARSE-BRL-AMOUNT-EXIT.
030300     MOVE WS-BRL-RESULT TO WS-COMMISSION-AMT.
030400
030500     MOVE TPL-QTY OF TPL-IN-REC TO WS-QTY-SOLD.
030600
030700 2300-CALC-ROW.
030800
030900     IF WS-QTY-SOLD > 0
031000         COMPUTE WS-UNIT-PRICE ROUNDED =
031100             WS-REVENUE-AMT / WS-QTY-SOLD
031200     ELSE
031300         MOVE ZERO TO WS-UNIT-PRICE
031400     END-IF.
031500
031600     COMPUTE WS-SALE-COST =
031700         PT-UNIT-COST(WS-TBL-IDX) * WS-QTY-SOLD.
031800
031900     COMPUTE WS-SALE-MARGIN =
032000         (WS-REVENUE-AMT - WS-SALE-COST) - WS-COMMISSION-AMT.
032100
032200     COMPUTE PT-STOCK-QTY(WS-TBL-IDX) =
032300         PT-STOCK-QTY(WS-TBL-IDX) - WS-QTY-SOLD.
032400     MOVE "Y" TO PT-DIRTY-SW(WS-TBL-IDX).
032500
032600 2400-POST-SALE.
032700
032800     ADD 1 TO WS-LAST-SALE-ID.
032900
033000     MOVE WS-LAST-SALE-ID         TO SALE-ID         OF SALE-OUT-REC.
033100     MOVE PT-PROD-ID(WS-TBL-IDX)  TO SALE-PROD-ID     OF SALE-OUT-REC.
033200     MOVE WS-RUN-DATE-NUM         TO SALE-DATE        OF SALE-OUT-REC.
033300     MOVE WS-QTY-SOLD             TO SALE-QTY         OF SALE-OUT-REC.
033400     MOVE WS-UNIT-PRICE           TO SALE-UNIT-PRICE  OF SALE-OUT-REC.
033500     MOVE WS-REVENUE-AMT          TO SALE-REVENUE     OF SALE-OUT-REC.
033600     MOVE WS-SALE-COST            TO SALE-COST        OF SALE-OUT-REC.
033700     MOVE WS-SALE-MARGIN          TO SALE-MARGIN      OF SALE-OUT-REC.
033800     MOVE "TEMPLATE"              TO SALE-ORIGIN      OF SALE-OUT-REC.
033900     MOVE SPACES                  TO SALE-MKT-NUMBER  OF SALE-OUT-REC.
034000     MOVE SPACES                  TO SALE-BATCH-ID    OF SALE-OUT-REC.
034100
034200     WRITE SALE-OUT-REC.
034300
034400     ADD 1 TO IMP-POSTED.
034500
034600 2500-PARSE-BRL-AMOUNT.
034700
034800*    STRIP "R$" AND SPACES, DROP "." THOUSANDS SEPARATORS, TREAT
034900*    "," AS THE DECIMAL POINT.  UNPARSEABLE INPUT COMES BACK ZERO.
035000
035100     MOVE SPACES TO WS-BRL-CLEAN.
035200     MOVE ZERO   TO WS-BRL-OUT-IDX WS-BRL-RESULT.
035300     MOVE ZERO   TO WS-BRL-INT-PART WS-BRL-DEC-PART.
035400
035500     IF WS-BRL-RAW = SPACES
035600         GO TO 2500-PARSE-BRL-AMOUNT-EXIT
035700     END-IF.
035800
035900     INSPECT WS-BRL-RAW REPLACING ALL "R" BY SPACE
036000                                  ALL "$" BY SPACE
036100                                  ALL "." BY SPACE.
036200
036300     PERFORM VARYING WS-BRL-SCAN-IDX FROM 1 BY 1
036400         UNTIL WS-BRL-SCAN-IDX > 15
036500         IF WS-BRL-RAW(WS-BRL-SCAN-IDX:1) NOT = SPACE
036600             ADD 1 TO WS-BRL-OUT-IDX
036700             MOVE WS-BRL-RAW(WS-BRL-SCAN-IDX:1)
036800                 TO WS-BRL-CLEAN-CHAR(WS-BRL-OUT-IDX)
036900         END-IF
037000     END-PERFORM.
037100
037200     MOVE ZERO TO WS-BRL-COMMA-POS.
037300     PERFORM VARYING WS-BRL-SCAN-IDX FROM 1 BY 1
037400         UNTIL WS-BRL-SCAN-IDX > WS-BRL-OUT-IDX
037500         IF WS-BRL-CLEAN-CHAR(WS-BRL-SCAN-IDX) = ","
037600             MOVE WS-BRL-SCAN-IDX TO WS-BRL-COMMA-POS
037700         END-IF
037800     END-PERFORM.
037900
038000     IF WS-BRL-COMMA-POS = ZERO
038100         GO TO 2500-PARSE-BRL-AMOUNT-EXIT
038200     END-IF.
038300
038400     IF WS-BRL-COMMA-POS = 1
038500         MOVE ZERO TO WS-BRL-INT-PART
038600     ELSE
038700         MOVE WS-BRL-CLEAN(1:WS-BRL-COMMA-POS - 1)
038800             TO WS-BRL-INT-PART
038900     END-IF.
039000
039100     MOVE WS-BRL-CLEAN(WS-BRL-COMMA-POS + 1:2) TO WS-BRL-DEC-PART.
039200
039300     IF WS-BRL-INT-PART NOT NUMERIC OR WS-BRL-DEC-PART NOT NUMERIC
039400         MOVE ZERO TO WS-BRL-RESULT
039500         GO TO 2500-PARSE-BRL-AMOUNT-EXIT
039600     END-IF.
039700
039800     COMPUTE WS-BRL-RESULT = WS-BRL-INT-PART + (WS-BRL-DEC-PART / 100).
039900
040000 2500-PARSE-BRL-AMOUNT-EXIT.
040100     EXIT.
040200
040300 3000-CLOSING.
040400
040500     PERFORM 3100-REWRITE-PRODUCT-MASTER.
040600
040700     CLOSE TPL-EXTRACT.
040800     CLOSE PRODUCT-MASTER-OUT.
040900     CLOSE SALES-LEDGER.
041000
041100     DISPLAY "CBLMFY02 - TEMPLATE IMPORT RUN " WS-RUN-DATE-NUM.
041200     DISPLAY "  POSTED......." IMP-POSTED.
041300     DISPLAY "  NO SKU......." IMP-NO-SKU.
041400     DISPLAY "  NO PRODUCT..." IMP-NO-PRODUCT.
041500
041600 3100-REWRITE-PRODUCT-MASTER.
041700
041800     PERFORM VARYING WS-TBL-IDX FROM 1 BY 1
041900         UNTIL WS-TBL-IDX > WS-TBL-COUNT
042000         SET PT-IDX TO WS-TBL-IDX
042100         MOVE PT-PROD-ID  (PT-IDX) TO PROD-ID       OF PRD-OUT-REC
042200         MOVE PT-PROD-NAME(PT-IDX) TO PROD-NAME     OF PRD-OUT-REC
042300         MOVE PT-PROD-SKU (PT-IDX) TO PROD-SKU      OF PRD-OUT-REC
042400         MOVE PT-UNIT-COST(PT-IDX) TO PROD-UNIT-COST OF PRD-OUT-REC
042500         MOVE PT-STOCK-QTY(PT-IDX) TO PROD-STOCK-QTY OF PRD-OUT-REC
042600         WRITE PRD-OUT-REC
042700     END-PERFORM.
042800
042900 9000-READ-TPL.
043000
043100     READ TPL-EXTRACT
043200         AT END MOVE "NO" TO MORE-RECS.
