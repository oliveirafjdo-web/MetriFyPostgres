000100*****************************************************************CPY002
000200*                                                              *CPY002
000300*    MFSALLDG  -  SALES LEDGER RECORD LAYOUT                   *CPY002
000400*    ONE ENTRY PER POSTED SALE, WRITTEN IN POSTING ORDER.      *CPY002
000500*                                                              *CPY002
000600*    10/02/94  AL   ORIGINAL LAYOUT, MANUAL SALES ONLY          *CPY002
000700*    06/19/97  AL   ADDED SALE-ORIGIN AND SALE-MKT-NUMBER FOR   *CPY002
000800*                   MARKETPLACE FEED                           *CPY002
000900*    11/09/98  RDW  ADDED SALE-BATCH-ID FOR IMPORT TRACEABILITY *CPY002
001000*    02/02/99  RDW  Y2K REVIEW - SALE-DATE IS 4-DIGIT YEAR,     *CPY002
001100*                   NO CHANGE REQUIRED                         *CPY002
001200*****************************************************************CPY002
001300    05  SALE-ID               PIC 9(8).                        CPY002
001400    05  SALE-PROD-ID          PIC 9(6).                        CPY002
001500    05  SALE-DATE             PIC 9(8).                        CPY002
001600    05  SALE-QTY              PIC S9(5).                       CPY002
001700    05  SALE-UNIT-PRICE       PIC S9(7)V99.                    CPY002
001800    05  SALE-REVENUE          PIC S9(9)V99.                    CPY002
001900    05  SALE-COST             PIC S9(9)V99.                    CPY002
002000    05  SALE-MARGIN           PIC S9(9)V99.                    CPY002
002100    05  SALE-ORIGIN           PIC X(12).                       CPY002
002200    05  SALE-MKT-NUMBER       PIC X(20).                       CPY002
002300    05  SALE-BATCH-ID         PIC X(19).                       CPY002
002400    05  FILLER                PIC X(03).                       CPY002
