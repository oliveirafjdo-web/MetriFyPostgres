000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.         CBLMFY01.
000300 AUTHOR.             A LINDQUIST.
000400 INSTALLATION.       METRIFY MERCHANT SYSTEMS - RETAIL DIV.
000500 DATE-WRITTEN.       11/14/94.
000600 DATE-COMPILED.
000700 SECURITY.           UNCLASSIFIED.
000800
000900******************************************************************
001000*                                                                *
001100*    CBLMFY01  -  MARKETPLACE SALES IMPORT                       *
001200*                                                                *
001300*    READS THE MARKETPLACE ("ML") SALES EXTRACT, MATCHES EACH    *
001400*    ROW TO THE PRODUCT MASTER BY SKU AND THEN BY LISTING        *
001500*    TITLE, POSTS A SALES LEDGER ENTRY WITH REVENUE, COST AND    *
001600*    MARGIN, AND DECREMENTS THE MATCHED PRODUCT'S ON-HAND        *
001700*    STOCK.  PRODUCES AN END-OF-RUN COUNT OF POSTED, NO-SKU      *
001800*    AND NO-MATCH ROWS TAGGED WITH THE RUN'S BATCH ID.           *
001900*                                                                *
002000*    CHANGE LOG                                                  *
002100*    ----------                                                  *
002200*    11/14/94  AL   ORIGINAL PROGRAM - MANUAL POSTING ONLY,      *
002300*                   NO MARKETPLACE FEED YET                     *
002400*    06/19/97  AL   ADDED MARKETPLACE EXTRACT READ AND SKU/      *
002500*                   TITLE MATCH AGAINST PRODUCT MASTER           *
002600*    06/25/97  AL   REQ 4471 - CARRY MARKETPLACE FEES AS A       *
002700*                   NEGATIVE AND FOLD INTO MARGIN ON POST        *
002800*    02/11/98  RDW  REQ 4602 - PRODUCT MASTER IS NOW REWRITTEN   *
002900*                   IN FULL EACH RUN, LOADED TO A TABLE AT INIT  *
003000*    11/09/98  RDW  REQ 4805 - ADDED BATCH ID STAMPED ON EVERY   *
003100*                   LEDGER ROW FOR IMPORT TRACEABILITY           *
003200*    02/02/99  RDW  Y2K REVIEW - RUN DATE/TIME NOW CARRIES A     *
003300*                   4-DIGIT YEAR THROUGHOUT, BATCH ID FORMAT     *
003400*                   CHANGED TO YYYY-MM-DDTHH:MM:SS               *
003500*    03/09/99  RDW  REQ 4861 - BRL AMOUNT PARSE NOW STRIPS THE   *
003600*                   NON-BREAKING SPACE THE FEED VENDOR ADDED     *
003700*                   AFTER "R$" STARTING THIS MONTH               *
003710*    04/14/99  RDW  REQ 4902 - MAINLINE PERFORM WAS MISSING ITS  *
003720*                   THRU, SO THE EXIT READ NEVER FIRED ON A      *
003730*                   POSTED ROW AND THE LAST RECORD REPEATED      *
003740*                   FOREVER.  ADDED THRU 2000-MAINLINE-EXIT.  ALSO*
003750*                   FOUND PARSE-BRL-AMOUNT CALLED THE SAME WAY - A*
003760*                   BLANK REVENUE OR FEES FIELD WAS JUMPING PAST  *
003770*                   THE REST OF THE RUN.  ADDED THRU THERE TOO.   *
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.    IBM-370.
004300 OBJECT-COMPUTER.    IBM-370.
004400 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
004500                     CLASS VALID-DIGIT IS "0" THRU "9".
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT ML-EXTRACT
005100         ASSIGN TO MLEXTIN
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-ML-STATUS.
005400
005500     SELECT PRODUCT-MASTER-IN
005600         ASSIGN TO PRODMSTI
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-PRDI-STATUS.
005900
006000     SELECT PRODUCT-MASTER-OUT
006100         ASSIGN TO PRODMSTO
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-PRDO-STATUS.
006400
006500     SELECT SALES-LEDGER
006600         ASSIGN TO SALELDGR
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-SALE-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  ML-EXTRACT
007400     LABEL RECORD IS STANDARD
007500     RECORD CONTAINS 128 CHARACTERS
007600     DATA RECORD IS ML-IN-REC.
007700
007800 01  ML-IN-REC.
007900     COPY MFMLEXT.
008000
008100 FD  PRODUCT-MASTER-IN
008200     LABEL RECORD IS STANDARD
008300     RECORD CONTAINS 84 CHARACTERS
008400     DATA RECORD IS PRD-IN-REC.
008500
008600 01  PRD-IN-REC.
008700     COPY MFPRDMST.
008800
008900 FD  PRODUCT-MASTER-OUT
009000     LABEL RECORD IS STANDARD
009100     RECORD CONTAINS 84 CHARACTERS
009200     DATA RECORD IS PRD-OUT-REC.
009300
009400 01  PRD-OUT-REC.
009500     COPY MFPRDMST.
009600
009700 FD  SALES-LEDGER
009800     LABEL RECORD IS STANDARD
009900     RECORD CONTAINS 123 CHARACTERS
010000     DATA RECORD IS SALE-OUT-REC.
010100
010200 01  SALE-OUT-REC.
010300     COPY MFSALLDG.
010400
010500 WORKING-STORAGE SECTION.
010600
010700 01  WORK-AREA.
010800     05  MORE-RECS           PIC X(03)    VALUE "YES".
010900     05  MORE-SALES-ON-FILE  PIC X(03)    VALUE "YES".
011000     05  WS-ML-STATUS        PIC X(02)    VALUE "00".
011100     05  WS-PRDI-STATUS      PIC X(02)    VALUE "00".
011200     05  WS-PRDO-STATUS      PIC X(02)    VALUE "00".
011300     05  WS-SALE-STATUS      PIC X(02)    VALUE "00".
011400     05  WS-C-PCTR           PIC 9(02)    VALUE ZERO COMP.
011500     05  WS-PROD-MATCH-SW    PIC X(01)    VALUE "N".
011600         88  PROD-WAS-FOUND       VALUE "Y".
011700         88  PROD-WAS-NOT-FOUND   VALUE "N".
011800     05  WS-SKU-BLANK-SW     PIC X(01)    VALUE "N".
011900         88  SKU-IS-BLANK         VALUE "Y".
011950     05  WS-LAST-SALE-ID     PIC 9(08)    VALUE ZERO COMP.
012000     05  FILLER              PIC X(02).
012100
012200 01  WS-IMPORT-COUNTERS.
012300     05  IMP-POSTED          PIC 9(05)    VALUE ZERO COMP.
012400     05  IMP-NO-SKU          PIC 9(05)    VALUE ZERO COMP.
012500     05  IMP-NO-PRODUCT      PIC 9(05)    VALUE ZERO COMP.
012600     05  FILLER              PIC X(01).
012700
012800 01  WS-CALC-AREA.
012900     05  WS-UNIT-PRICE       PIC S9(7)V99 VALUE ZERO COMP-3.
013000     05  WS-UNITS-SOLD       PIC S9(05)   VALUE ZERO COMP-3.
013100     05  WS-SALE-COST        PIC S9(9)V99 VALUE ZERO COMP-3.
013200     05  WS-GROSS-MARGIN     PIC S9(9)V99 VALUE ZERO COMP-3.
013300     05  WS-SALE-MARGIN      PIC S9(9)V99 VALUE ZERO COMP-3.
013400     05  WS-REVENUE-AMT      PIC S9(9)V99 VALUE ZERO COMP-3.
013500     05  WS-FEES-AMT         PIC S9(9)V99 VALUE ZERO COMP-3.
013600     05  FILLER              PIC X(01).
013700
013800 01  WS-BRL-PARSE-AREA.
013900     05  WS-BRL-RAW          PIC X(15).
014000     05  WS-BRL-CLEAN        PIC X(15).
014100     05  WS-BRL-OUT-IDX      PIC 9(02)   VALUE ZERO COMP.
014200     05  WS-BRL-SCAN-IDX     PIC 9(02)   VALUE ZERO COMP.
014300     05  WS-BRL-INT-PART     PIC 9(09)   VALUE ZERO.
014400     05  WS-BRL-DEC-PART     PIC 9(02)   VALUE ZERO.
014500     05  WS-BRL-COMMA-POS    PIC 9(02)   VALUE ZERO COMP.
014600     05  WS-BRL-RESULT       PIC S9(9)V99 VALUE ZERO COMP-3.
014700     05  FILLER              PIC X(01).
014800
014900 01  WS-BRL-CLEAN-TABLE REDEFINES WS-BRL-CLEAN.
015000     05  WS-BRL-CLEAN-CHAR   PIC X(01)   OCCURS 15 TIMES.
015100
015200 01  WS-DATE-PARSE-AREA.
015300     05  WS-DATE-RAW         PIC X(10).
015400     05  WS-DATE-DD          PIC 9(02)   VALUE ZERO.
015500     05  WS-DATE-MM          PIC 9(02)   VALUE ZERO.
015600     05  WS-DATE-YYYY        PIC 9(04)   VALUE ZERO.
015700     05  WS-DATE-RESULT      PIC 9(08)   VALUE ZERO.
015800     05  FILLER              PIC X(01).
015900
016000 01  WS-DATE-RAW-TABLE REDEFINES WS-DATE-RAW.
016100     05  WS-DATE-RAW-CHAR    PIC X(01)   OCCURS 10 TIMES.
016200
016300 01  WS-BATCH-AREA.
016400     05  WS-CURRENT-DATE-TIME.
016500         10  WS-CDT-YYYY     PIC 9(04).
016600         10  WS-CDT-MM       PIC 9(02).
016700         10  WS-CDT-DD       PIC 9(02).
016800         10  WS-CDT-HH       PIC 9(02).
016900         10  WS-CDT-MIN      PIC 9(02).
017000         10  WS-CDT-SS       PIC 9(02).
017100         10  FILLER          PIC X(09).
017200     05  WS-BATCH-ID         PIC X(19).
017300
017400 01  WS-CDT-ALPHA REDEFINES WS-CURRENT-DATE-TIME
017500                             PIC X(23).
017600
017700 01  PRODUCT-TABLE.
017800     05  WS-TBL-COUNT        PIC 9(05)   VALUE ZERO COMP.
017900     05  WS-TBL-IDX          PIC 9(05)   VALUE ZERO COMP.
018000     05  PROD-TBL-ENTRY OCCURS 2000 TIMES
018100                             INDEXED BY PT-IDX.
018200         10  PT-PROD-ID      PIC 9(06).
018300         10  PT-PROD-NAME    PIC X(40).
018400         10  PT-PROD-SKU     PIC X(20).
018500         10  PT-UNIT-COST    PIC S9(7)V99.
018600         10  PT-STOCK-QTY    PIC S9(7).
018700         10  PT-DIRTY-SW     PIC X(01)   VALUE "N".
018800         10  FILLER          PIC X(01).
018900
019000 PROCEDURE DIVISION.
019100
019200 0000-CBLMFY01.
019300
019400     PERFORM 1000-INIT.
019500     PERFORM 2000-MAINLINE THRU 2000-MAINLINE-EXIT
019600         UNTIL MORE-RECS = "NO".
019700     PERFORM 3000-CLOSING.
019800     STOP RUN.
019900
020000 1000-INIT.
020100
020200     MOVE FUNCTION CURRENT-DATE TO WS-CDT-ALPHA.
020300     STRING WS-CDT-YYYY "-" WS-CDT-MM "-" WS-CDT-DD "T"
020400             WS-CDT-HH  ":" WS-CDT-MIN ":" WS-CDT-SS
020500         DELIMITED BY SIZE INTO WS-BATCH-ID.
020600
020700     MOVE ZERO TO IMP-POSTED IMP-NO-SKU IMP-NO-PRODUCT.
020800
020900     OPEN INPUT ML-EXTRACT.
021000     OPEN INPUT PRODUCT-MASTER-IN.
021100     OPEN OUTPUT PRODUCT-MASTER-OUT.
021200
021300     PERFORM 1100-LOAD-PRODUCT-TABLE.
021400     PERFORM 1200-COUNT-EXISTING-SALES.
021500
021600     OPEN EXTEND SALES-LEDGER.
021700
021800     PERFORM 9000-READ-ML.
021900
022000 1100-LOAD-PRODUCT-TABLE.
022100
022200     PERFORM 1110-READ-PRODUCT-IN.
022300     PERFORM UNTIL WS-PRDI-STATUS = "10"
022400         ADD 1 TO WS-TBL-COUNT
022500         SET PT-IDX TO WS-TBL-COUNT
022600         MOVE PROD-ID        OF PRD-IN-REC TO PT-PROD-ID  (PT-IDX)
022700         MOVE PROD-NAME      OF PRD-IN-REC TO PT-PROD-NAME(PT-IDX)
022800         MOVE PROD-SKU       OF PRD-IN-REC TO PT-PROD-SKU (PT-IDX)
022900         MOVE PROD-UNIT-COST OF PRD-IN-REC TO PT-UNIT-COST(PT-IDX)
023000         MOVE PROD-STOCK-QTY OF PRD-IN-REC TO PT-STOCK-QTY(PT-IDX)
023100         MOVE "N" TO PT-DIRTY-SW(PT-IDX)
023200         PERFORM 1110-READ-PRODUCT-IN
023300     END-PERFORM.
023400
023500     CLOSE PRODUCT-MASTER-IN.
023600
023700 1110-READ-PRODUCT-IN.
023800
023900     READ PRODUCT-MASTER-IN
024000         AT END MOVE "10" TO WS-PRDI-STATUS.
024100
024200 1200-COUNT-EXISTING-SALES.
024300
024400*    READ THE LEDGER ONCE, INPUT MODE ONLY, SO SALE-ID CONTINUES
024500*    WHERE THE LAST RUN LEFT OFF.  CLOSED BEFORE THE EXTEND OPEN.
024600
024700     MOVE ZERO TO WS-LAST-SALE-ID.
024800     OPEN INPUT SALES-LEDGER.
024900     IF WS-SALE-STATUS = "35"
025000         MOVE ZERO TO WS-LAST-SALE-ID
025100     ELSE
025200         PERFORM 1210-READ-SALE
025300         PERFORM UNTIL MORE-SALES-ON-FILE = "NO"
025400             MOVE SALE-ID OF SALE-OUT-REC TO WS-LAST-SALE-ID
025500             PERFORM 1210-READ-SALE
025600         END-PERFORM
025700         CLOSE SALES-LEDGER
025800     END-IF.
025900
026000 1210-READ-SALE.
026100
026200     READ SALES-LEDGER
026300         AT END MOVE "NO" TO MORE-SALES-ON-FILE.
026400
026500 2000-MAINLINE.
026600
026610*    04/14/99 RDW - PERFORM MUST RUN THRU 2000-MAINLINE-EXIT,
026620*    THE SKU/SALE NUMBER SKIPS BELOW GO TO THAT PARAGRAPH.
026700     MOVE "N" TO WS-SKU-BLANK-SW.
026800     IF ML-SKU OF ML-IN-REC = SPACES
026900         MOVE "Y" TO WS-SKU-BLANK-SW
027000     END-IF.
027100
027200     IF ML-SALE-NUMBER OF ML-IN-REC = SPACES
027300         GO TO 2000-MAINLINE-EXIT
027400     END-IF.
027500
027600     PERFORM 2100-MATCH-PRODUCT.
027700
027800     IF PROD-WAS-NOT-FOUND
027900         IF SKU-IS-BLANK
028000             ADD 1 TO IMP-NO-SKU
028100         ELSE
028200             ADD 1 TO IMP-NO-PRODUCT
028300         END-IF
028400         GO TO 2000-MAINLINE-EXIT
028500     END-IF.
028600
028700     PERFORM 2200-PARSE-ROW.
028800     PERFORM 2300-CALC-ROW.
028900     PERFORM 2400-POST-SALE.
029000
029100 2000-MAINLINE-EXIT.
029200
029300     PERFORM 9000-READ-ML.
029400
029500 2100-MATCH-PRODUCT.
029600
029700     MOVE "N" TO WS-PROD-MATCH-SW.
029800     MOVE ZERO TO WS-TBL-IDX.
029900
030000     IF NOT SKU-IS-BLANK
030100         SET PT-IDX TO 1
030200         SEARCH PROD-TBL-ENTRY
030300             AT END NEXT SENTENCE
030400             WHEN PT-PROD-SKU(PT-IDX) = ML-SKU OF ML-IN-REC
030500                 MOVE PT-IDX TO WS-TBL-IDX
030600                 MOVE "Y" TO WS-PROD-MATCH-SW
030700         END-SEARCH
030800     END-IF.
030900
031000     IF PROD-WAS-NOT-FOUND AND ML-TITLE OF ML-IN-REC NOT = SPACES
031100         SET PT-IDX TO 1
031200         SEARCH PROD-TBL-ENTRY
031300             AT END NEXT SENTENCE
031400             WHEN PT-PROD-NAME(PT-IDX) = ML-TITLE OF ML-IN-REC
031500                 MOVE PT-IDX TO WS-TBL-IDX
031600                 MOVE "Y" TO WS-PROD-MATCH-SW
031700         END-SEARCH
031800     END-IF.
031900
032000 2200-PARSE-ROW.
032100
032200     MOVE ML-SALE-DATE OF ML-IN-REC TO WS-DATE-RAW.
032300     PERFORM 2210-PARSE-DATE.
032400
032500     MOVE ML-REVENUE OF ML-IN-REC TO WS-BRL-RAW.
032600     PERFORM 2500-PARSE-BRL-AMOUNT
032650         THRU 2500-PARSE-BRL-AMOUNT-EXIT.
032700     MOVE WS-BRL-RESULT TO WS-REVENUE-AMT.
032800
032900     MOVE ML-FEES OF ML-IN-REC TO WS-BRL-RAW.
033000     PERFORM 2500-PARSE-BRL-AMOUNT
033050         THRU 2500-PARSE-BRL-AMOUNT-EXIT.
033100     MOVE WS-BRL-RESULT TO WS-FEES-AMT.
033200
033300     IF ML-UNITS OF ML-IN-REC IS NUMERIC
033400         MOVE ML-UNITS OF ML-IN-REC TO WS-UNITS-SOLD
033500     ELSE
033600         MOVE ZERO TO WS-UNITS-SOLD
033700     END-IF.
033800
033900 2210-PARSE-DATE.
034000
034100*    ACCEPT DD/MM/YYYY FIRST, THEN YYYY-MM-DD.  ANYTHING ELSE IS
034200*    STORED AS ZERO (UNKNOWN) PER THE U1 PARSING RULE.
034300
034400     MOVE ZERO TO WS-DATE-RESULT.
034500
034600     IF WS-DATE-RAW-CHAR(3) = "/" AND WS-DATE-RAW-CHAR(6) = "/"
034700         MOVE WS-DATE-RAW-CHAR(1) TO WS-DATE-DD(1:1)
034800         MOVE WS-DATE-RAW-CHAR(2) TO WS-DATE-DD(2:1)
034900         MOVE WS-DATE-RAW-CHAR(4) TO WS-DATE-MM(1:1)
035000         MOVE WS-DATE-RAW-CHAR(5) TO WS-DATE-MM(2:1)
035100         MOVE WS-DATE-RAW(7:4)    TO WS-DATE-YYYY
035200         COMPUTE WS-DATE-RESULT =
035300             WS-DATE-YYYY * 10000 + WS-DATE-MM * 100 + WS-DATE-DD
035400     ELSE
035500         IF WS-DATE-RAW-CHAR(5) = "-" AND WS-DATE-RAW-CHAR(8) = "-"
035600             MOVE WS-DATE-RAW(1:4)  TO WS-DATE-YYYY
035700             MOVE WS-DATE-RAW(6:2)  TO WS-DATE-MM
035800             MOVE WS-DATE-RAW(9:2)  TO WS-DATE-DD
035900             COMPUTE WS-DATE-RESULT =
036000                 WS-DATE-YYYY * 10000 + WS-DATE-MM * 100
036100                     + WS-DATE-DD
036200         END-IF
036300     END-IF.
036400
036500 2300-CALC-ROW.
036600
036700     IF WS-UNITS-SOLD > 0
036800         COMPUTE WS-UNIT-PRICE ROUNDED =
036900             WS-REVENUE-AMT / WS-UNITS-SOLD
037000     ELSE
037100         MOVE ZERO TO WS-UNIT-PRICE
037200     END-IF.
037300
037400     COMPUTE WS-SALE-COST =
037500         PT-UNIT-COST(WS-TBL-IDX) * WS-UNITS-SOLD.
037600
037700     COMPUTE WS-GROSS-MARGIN = WS-REVENUE-AMT - WS-SALE-COST.
037800     COMPUTE WS-SALE-MARGIN  = WS-GROSS-MARGIN + WS-FEES-AMT.
037900
038000     COMPUTE PT-STOCK-QTY(WS-TBL-IDX) =
038100         PT-STOCK-QTY(WS-TBL-IDX) - WS-UNITS-SOLD.
038200     MOVE "Y" TO PT-DIRTY-SW(WS-TBL-IDX).
038300
038400 2400-POST-SALE.
038500
038600     ADD 1 TO WS-LAST-SALE-ID.
038700
038800     MOVE WS-LAST-SALE-ID         TO SALE-ID         OF SALE-OUT-REC.
038900     MOVE PT-PROD-ID(WS-TBL-IDX)  TO SALE-PROD-ID     OF SALE-OUT-REC.
039000     MOVE WS-DATE-RESULT          TO SALE-DATE        OF SALE-OUT-REC.
039100     MOVE WS-UNITS-SOLD           TO SALE-QTY         OF SALE-OUT-REC.
039200     MOVE WS-UNIT-PRICE           TO SALE-UNIT-PRICE  OF SALE-OUT-REC.
039300     MOVE WS-REVENUE-AMT          TO SALE-REVENUE     OF SALE-OUT-REC.
039400     MOVE WS-SALE-COST            TO SALE-COST        OF SALE-OUT-REC.
039500     MOVE WS-SALE-MARGIN          TO SALE-MARGIN      OF SALE-OUT-REC.
039600     MOVE "MERCADOLIVRE"          TO SALE-ORIGIN      OF SALE-OUT-REC.
039700     MOVE ML-SALE-NUMBER OF ML-IN-REC
039800                                  TO SALE-MKT-NUMBER  OF SALE-OUT-REC.
039900     MOVE WS-BATCH-ID             TO SALE-BATCH-ID    OF SALE-OUT-REC.
040000
040100     WRITE SALE-OUT-REC.
040200
040300     ADD 1 TO IMP-POSTED.
040400
040500 2500-PARSE-BRL-AMOUNT.
040600
040700*    STRIP "R$", SPACES AND THE NON-BREAKING SPACE THE FEED PADS
040800*    WITH, THEN DROP "." THOUSANDS SEPARATORS AND TREAT "," AS
040900*    THE DECIMAL POINT.  UNPARSEABLE INPUT COMES BACK ZERO.
041000
041100     MOVE SPACES TO WS-BRL-CLEAN.
041200     MOVE ZERO   TO WS-BRL-OUT-IDX WS-BRL-RESULT.
041300     MOVE ZERO   TO WS-BRL-INT-PART WS-BRL-DEC-PART.
041400
041500     IF WS-BRL-RAW = SPACES
041600         GO TO 2500-PARSE-BRL-AMOUNT-EXIT
041700     END-IF.
041800
041900     INSPECT WS-BRL-RAW REPLACING ALL "R" BY SPACE
042000                                  ALL "$" BY SPACE
042100                                  ALL "." BY SPACE.
042200
042300     PERFORM VARYING WS-BRL-SCAN-IDX FROM 1 BY 1
042400         UNTIL WS-BRL-SCAN-IDX > 15
042500         IF WS-BRL-RAW(WS-BRL-SCAN-IDX:1) NOT = SPACE
042600             ADD 1 TO WS-BRL-OUT-IDX
042700             MOVE WS-BRL-RAW(WS-BRL-SCAN-IDX:1)
042800                 TO WS-BRL-CLEAN-CHAR(WS-BRL-OUT-IDX)
042900         END-IF
043000     END-PERFORM.
043100
043200     MOVE ZERO TO WS-BRL-COMMA-POS.
043300     PERFORM VARYING WS-BRL-SCAN-IDX FROM 1 BY 1
043400         UNTIL WS-BRL-SCAN-IDX > WS-BRL-OUT-IDX
043500         IF WS-BRL-CLEAN-CHAR(WS-BRL-SCAN-IDX) = ","
043600             MOVE WS-BRL-SCAN-IDX TO WS-BRL-COMMA-POS
043700         END-IF
043800     END-PERFORM.
043900
044000     IF WS-BRL-COMMA-POS = ZERO
044100         GO TO 2500-PARSE-BRL-AMOUNT-EXIT
044200     END-IF.
044300
044400     IF WS-BRL-COMMA-POS = 1
044500         MOVE ZERO TO WS-BRL-INT-PART
044600     ELSE
044700         MOVE WS-BRL-CLEAN(1:WS-BRL-COMMA-POS - 1)
044800             TO WS-BRL-INT-PART
044900     END-IF.
045000
045100     MOVE WS-BRL-CLEAN(WS-BRL-COMMA-POS + 1:2) TO WS-BRL-DEC-PART.
045200
045300     IF WS-BRL-INT-PART NOT NUMERIC OR WS-BRL-DEC-PART NOT NUMERIC
045400         MOVE ZERO TO WS-BRL-RESULT
045500         GO TO 2500-PARSE-BRL-AMOUNT-EXIT
045600     END-IF.
045700
045800     COMPUTE WS-BRL-RESULT = WS-BRL-INT-PART + (WS-BRL-DEC-PART / 100).
045900
046000 2500-PARSE-BRL-AMOUNT-EXIT.
046100     EXIT.
046200
046300 3000-CLOSING.
046400
046500     PERFORM 3100-REWRITE-PRODUCT-MASTER.
046600
046700     CLOSE ML-EXTRACT.
046800     CLOSE PRODUCT-MASTER-OUT.
046900     CLOSE SALES-LEDGER.
047000
047100     DISPLAY "CBLMFY01 - MARKETPLACE IMPORT BATCH " WS-BATCH-ID.
047200     DISPLAY "  POSTED......." IMP-POSTED.
047300     DISPLAY "  NO SKU......." IMP-NO-SKU.
047400     DISPLAY "  NO PRODUCT..." IMP-NO-PRODUCT.
047500
047600 3100-REWRITE-PRODUCT-MASTER.
047700
047800     PERFORM VARYING WS-TBL-IDX FROM 1 BY 1
047900         UNTIL WS-TBL-IDX > WS-TBL-COUNT
048000         SET PT-IDX TO WS-TBL-IDX
048100         MOVE PT-PROD-ID  (PT-IDX) TO PROD-ID       OF PRD-OUT-REC
048200         MOVE PT-PROD-NAME(PT-IDX) TO PROD-NAME     OF PRD-OUT-REC
048300         MOVE PT-PROD-SKU (PT-IDX) TO PROD-SKU      OF PRD-OUT-REC
048400         MOVE PT-UNIT-COST(PT-IDX) TO PROD-UNIT-COST OF PRD-OUT-REC
048500         MOVE PT-STOCK-QTY(PT-IDX) TO PROD-STOCK-QTY OF PRD-OUT-REC
048600         WRITE PRD-OUT-REC
048700     END-PERFORM.
048800
048900 9000-READ-ML.
049000
049100     READ ML-EXTRACT
049200         AT END MOVE "NO" TO MORE-RECS.
