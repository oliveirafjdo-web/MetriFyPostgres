000100*****************************************************************CPY004
000200*                                                              *CPY004
000300*    MFMLEXT   -  MARKETPLACE ("ML") SALES EXTRACT RECORD      *CPY004
000400*    ONE ROW PER SALE AS DELIVERED BY THE MARKETPLACE FEED.    *CPY004
000500*    REVENUE AND FEES ARRIVE AS BRL-FORMATTED TEXT, NOT A       *CPY004
000600*    NUMERIC PICTURE - SEE CBLMFY01 2500-PARSE-BRL-AMOUNT.     *CPY004
000700*                                                              *CPY004
000800*    06/19/97  AL   ORIGINAL LAYOUT FOR THE MARKETPLACE FEED    *CPY004
000900*    02/02/99  RDW  Y2K REVIEW - ML-SALE-DATE IS TEXT, CARRIES  *CPY004
001000*                   4-DIGIT YEAR EITHER ORDER, NO CHANGE       *CPY004
001100*****************************************************************CPY004
001200    05  ML-SALE-NUMBER        PIC X(20).                       CPY004
001300    05  ML-SALE-DATE          PIC X(10).                       CPY004
001400    05  ML-SKU                PIC X(20).                       CPY004
001500    05  ML-TITLE              PIC X(40).                       CPY004
001600    05  ML-UNITS              PIC S9(5).                       CPY004
001700    05  ML-REVENUE            PIC X(15).                       CPY004
001800    05  ML-FEES               PIC X(15).                       CPY004
001900    05  FILLER                PIC X(03).                       CPY004
