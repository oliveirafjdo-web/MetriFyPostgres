000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.         CBLMFY04.
000300 AUTHOR.             A LINDQUIST.
000400 INSTALLATION.       METRIFY MERCHANT SYSTEMS - RETAIL DIV.
000500 DATE-WRITTEN.       11/29/93.
000600 DATE-COMPILED.
000700 SECURITY.           UNCLASSIFIED.
000800
000900******************************************************************
001000*                                                                *
001100*    CBLMFY04  -  STOCK ADJUSTMENT POSTING                       *
001200*                                                                *
001300*    APPLIES COUNTER INVENTORY MOVEMENTS (IN/OUT) TO THE         *
001400*    PRODUCT MASTER'S ON-HAND QUANTITY.  A BAD MOVEMENT - NO     *
001500*    PRODUCT ID, NO TYPE, OR A ZERO/NEGATIVE QUANTITY - IS       *
001600*    LOGGED TO THE ERROR REPORT AND NEVER TOUCHES THE MASTER.    *
001700*                                                                *
001800*    CHANGE LOG                                                  *
001900*    ----------                                                  *
002000*    11/29/93  AL   ORIGINAL PROGRAM - STOCK COUNT CORRECTIONS    *
002100*                   ONLY, NO MOVEMENT TYPE ON THE TRANSACTION     *
002200*    04/17/95  AL   REQ 2610 - ADDED MOVEMENT TYPE (IN/OUT) SO    *
002300*                   RECEIVING AND SHRINKAGE POST THE SAME WAY    *
002400*    02/11/98  RDW  REQ 4602 - PRODUCT MASTER IS NOW REWRITTEN    *
002500*                   IN FULL EACH RUN, LOADED TO A TABLE AT INIT   *
002600*    10/05/98  RDW  REQ 4790 - FOLDED THE STANDALONE ERROR        *
002700*                   REPORT PROGRAM INTO THIS RUN, ONE PRINT FILE  *
002800*    02/02/99  RDW  Y2K REVIEW - RUN DATE CARRIES A 4-DIGIT YEAR  *
002810*    04/14/99  RDW  REQ 4902 - MAINLINE AND VALIDATE-MOVEMENT     *
002820*                   WERE MISSING THEIR THRU, SO A REJECTED       *
002830*                   MOVEMENT STILL POSTED TO THE MASTER AND THE   *
002840*                   RUN NEVER GOT PAST THE FIRST REJECT.          *
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.    IBM-370.
003400 OBJECT-COMPUTER.    IBM-370.
003500 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
003600                     CLASS VALID-DIGIT IS "0" THRU "9".
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100     SELECT STOCK-TXN
004200         ASSIGN TO STKTXNIN
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-TXN-STATUS.
004500
004600     SELECT PRODUCT-MASTER-IN
004700         ASSIGN TO PRODMSTI
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-PRDI-STATUS.
005000
005100     SELECT PRODUCT-MASTER-OUT
005200         ASSIGN TO PRODMSTO
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-PRDO-STATUS.
005500
005600     SELECT STOCK-ERROR
005700         ASSIGN TO STKERRPT
005800         ORGANIZATION IS RECORD SEQUENTIAL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  STOCK-TXN
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 20 CHARACTERS
006600     DATA RECORD IS STK-TXN-REC.
006700
006800 01  STK-TXN-REC.
006900     05  STK-PROD-ID         PIC 9(06).
007000     05  STK-MOVE-TYPE       PIC X(03).
007100     05  STK-QTY             PIC S9(05).
007200     05  FILLER              PIC X(06).
007300
007400 FD  PRODUCT-MASTER-IN
007500     LABEL RECORD IS STANDARD
007600     RECORD CONTAINS 84 CHARACTERS
007700     DATA RECORD IS PRD-IN-REC.
007800
007900 01  PRD-IN-REC.
008000     COPY MFPRDMST.
008100
008200 FD  PRODUCT-MASTER-OUT
008300     LABEL RECORD IS STANDARD
008400     RECORD CONTAINS 84 CHARACTERS
008500     DATA RECORD IS PRD-OUT-REC.
008600
008700 01  PRD-OUT-REC.
008800     COPY MFPRDMST.
008900
009000 FD  STOCK-ERROR
009100     LABEL RECORD IS OMITTED
009200     RECORD CONTAINS 132 CHARACTERS
009300     LINAGE IS 60 WITH FOOTING AT 55
009400     DATA RECORD IS ERRLINE.
009500
009600 01  ERRLINE                 PIC X(132).
009700
009800 WORKING-STORAGE SECTION.
009900
010000 01  WORK-AREA.
010100     05  MORE-RECS           PIC X(03)    VALUE "YES".
010200     05  WS-TXN-STATUS       PIC X(02)    VALUE "00".
010300     05  WS-PRDI-STATUS      PIC X(02)    VALUE "00".
010400     05  WS-PRDO-STATUS      PIC X(02)    VALUE "00".
010500     05  WS-C-PCTR           PIC 9(02)    VALUE ZERO COMP.
010600     05  WS-PROD-FOUND-SW    PIC X(01)    VALUE "N".
010700         88  PROD-WAS-FOUND       VALUE "Y".
010800         88  PROD-WAS-NOT-FOUND   VALUE "N".
010900     05  WS-REJECT-SW        PIC X(01)    VALUE "N".
011000         88  MOVEMENT-IS-REJECTED VALUE "Y".
011100     05  FILLER              PIC X(02).
011200
011300 01  WS-COUNTERS.
011400     05  WS-APPLIED-CTR      PIC 9(05)    VALUE ZERO COMP.
011500     05  WS-ERR-CTR          PIC 9(04)    VALUE ZERO COMP.
011600     05  WS-TBL-IDX          PIC 9(05)    VALUE ZERO COMP.
011700     05  FILLER              PIC X(01).
011750
011760 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.
011770     05  WS-COUNTERS-ALPHA   PIC X(13).
011780     05  FILLER              PIC X(01).
011800
011900 01  WS-CALC-AREA.
012000     05  WS-MOVE-QTY         PIC S9(05)   VALUE ZERO COMP-3.
012100     05  WS-MOVE-DELTA       PIC S9(05)   VALUE ZERO COMP-3.
012200     05  FILLER              PIC X(01).
012250
012260 01  WS-CALC-AREA-X REDEFINES WS-CALC-AREA.
012270     05  WS-CALC-ALPHA       PIC X(06).
012280     05  FILLER              PIC X(01).
012300
012400 01  SYS-DATE.
012500     05  I-YEAR              PIC 9(04).
012600     05  I-MONTH             PIC 9(02).
012700     05  I-DAY               PIC 9(02).
012800
012900 01  SYS-DATE-ALPHA REDEFINES SYS-DATE PIC X(08).
013000
013100 01  PRODUCT-TABLE.
013200     05  WS-TBL-COUNT        PIC 9(05)   VALUE ZERO COMP.
013300     05  PROD-TBL-ENTRY OCCURS 2000 TIMES
013400                             INDEXED BY PT-IDX.
013500         10  PT-PROD-ID      PIC 9(06).
013600         10  PT-PROD-NAME    PIC X(40).
013700         10  PT-PROD-SKU     PIC X(20).
013800         10  PT-UNIT-COST    PIC S9(7)V99.
013900         10  PT-STOCK-QTY    PIC S9(7).
014000         10  PT-DIRTY-SW     PIC X(01)   VALUE "N".
014100         10  FILLER          PIC X(01).
014200
014300 01  COMPANY-TITLE-LINE.
014400     05  FILLER              PIC X(06)   VALUE "DATE: ".
014500     05  O-MONTH             PIC 9(02).
014600     05  FILLER              PIC X(01)   VALUE "/".
014700     05  O-DAY               PIC 9(02).
014800     05  FILLER              PIC X(01)   VALUE "/".
014900     05  O-YEAR              PIC 9(04).
015000     05  FILLER              PIC X(36)   VALUE SPACES.
015100     05  FILLER              PIC X(11)   VALUE "-- ERROR --".
015200     05  FILLER              PIC X(53)   VALUE SPACES.
015300     05  FILLER              PIC X(06)   VALUE "PAGE: ".
015400     05  O-PCTR              PIC Z9.
015500
015600 01  HEADING-LINE.
015700     05  FILLER              PIC X(08)   VALUE "CBLMFY04".
015800     05  FILLER              PIC X(47)   VALUE SPACES.
015900     05  FILLER              PIC X(20)   VALUE "STOCK ADJUST ERRORS".
016000     05  FILLER              PIC X(57)   VALUE SPACES.
016100
016200 01  ERROR-COLUMN-HEADING.
016300     05  FILLER              PIC X(03)   VALUE SPACES.
016400     05  FILLER              PIC X(07)   VALUE "PROD ID".
016500     05  FILLER              PIC X(08)   VALUE SPACES.
016600     05  FILLER              PIC X(04)   VALUE "TYPE".
016700     05  FILLER              PIC X(08)   VALUE SPACES.
016800     05  FILLER              PIC X(08)   VALUE "QUANTITY".
016900     05  FILLER              PIC X(08)   VALUE SPACES.
017000     05  FILLER              PIC X(06)   VALUE "REASON".
017100     05  FILLER              PIC X(80)   VALUE SPACES.
017200
017300 01  ERROR-LINE.
017400     05  FILLER              PIC X(03)   VALUE SPACES.
017500     05  O-STK-PROD-ID       PIC 9(06).
017600     05  FILLER              PIC X(06)   VALUE SPACES.
017700     05  O-STK-MOVE-TYPE     PIC X(03).
017800     05  FILLER              PIC X(06)   VALUE SPACES.
017900     05  O-STK-QTY           PIC -(5)9.
018000     05  FILLER              PIC X(07)   VALUE SPACES.
018100     05  O-ERR-REASON        PIC X(40).
018200     05  FILLER              PIC X(18)   VALUE SPACES.
018300
018400 01  ERROR-TOTAL-LINE.
018500     05  FILLER              PIC X(14)   VALUE "TOTAL ERRORS ".
018600     05  O-ERR-CTR           PIC Z,ZZ9.
018700     05  FILLER              PIC X(113)  VALUE SPACES.
018800
018900 PROCEDURE DIVISION.
019000
019100 0000-CBLMFY04.
019200
019300     PERFORM 1000-INIT.
019400     PERFORM 2000-MAINLINE THRU 2000-MAINLINE-EXIT
019500         UNTIL MORE-RECS = "NO".
019600     PERFORM 3000-CLOSING.
019700     STOP RUN.
019800
019900 1000-INIT.
020000
020100     MOVE FUNCTION CURRENT-DATE TO SYS-DATE-ALPHA.
020200     MOVE I-MONTH TO O-MONTH.
020300     MOVE I-DAY   TO O-DAY.
020400     MOVE I-YEAR  TO O-YEAR.
020500
020600     OPEN INPUT STOCK-TXN.
020700     OPEN INPUT PRODUCT-MASTER-IN.
020800     OPEN OUTPUT PRODUCT-MASTER-OUT.
020900     OPEN OUTPUT STOCK-ERROR.
021000
021100     PERFORM 1100-LOAD-PRODUCT-TABLE.
021200
021300     PERFORM 9900-ERR-HEADING.
021400     PERFORM 9000-READ-TXN.
021500
021600 1100-LOAD-PRODUCT-TABLE.
021700
021800     PERFORM 1110-READ-PRODUCT-IN.
021900     PERFORM UNTIL WS-PRDI-STATUS = "10"
022000         ADD 1 TO WS-TBL-COUNT
022100         SET PT-IDX TO WS-TBL-COUNT
022200         MOVE PROD-ID        OF PRD-IN-REC TO PT-PROD-ID  (PT-IDX)
022300         MOVE PROD-NAME      OF PRD-IN-REC TO PT-PROD-NAME(PT-IDX)
022400         MOVE PROD-SKU       OF PRD-IN-REC TO PT-PROD-SKU (PT-IDX)
022500         MOVE PROD-UNIT-COST OF PRD-IN-REC TO PT-UNIT-COST(PT-IDX)
022600         MOVE PROD-STOCK-QTY OF PRD-IN-REC TO PT-STOCK-QTY(PT-IDX)
022700         MOVE "N" TO PT-DIRTY-SW(PT-IDX)
022800         PERFORM 1110-READ-PRODUCT-IN
022900     END-PERFORM.
023000
023100     CLOSE PRODUCT-MASTER-IN.
023200
023300 1110-READ-PRODUCT-IN.
023400
023500     READ PRODUCT-MASTER-IN
023600         AT END MOVE "10" TO WS-PRDI-STATUS.
023700
023800 2000-MAINLINE.
023900
023910*    04/14/99 RDW - VALIDATE-MOVEMENT EXITS EARLY ON A REJECT,
023920*    MUST BE CALLED THRU ITS OWN EXIT PARAGRAPH TO RETURN HERE.
024000     MOVE "N" TO WS-REJECT-SW.
024100     PERFORM 2100-VALIDATE-MOVEMENT
024150         THRU 2100-VALIDATE-MOVEMENT-EXIT.
024200
024300     IF MOVEMENT-IS-REJECTED
024400         PERFORM 2900-ERROR-OUTPUT
024500         GO TO 2000-MAINLINE-EXIT
024600     END-IF.
024700
024800     PERFORM 2200-APPLY-MOVEMENT.
024900
025000 2000-MAINLINE-EXIT.
025100
025200     PERFORM 9000-READ-TXN.
025300
025400 2100-VALIDATE-MOVEMENT.
025500
025600     MOVE "N" TO WS-PROD-FOUND-SW.
025700     MOVE SPACES TO O-ERR-REASON.
025800
025900     IF STK-PROD-ID = ZERO
026000         MOVE "PRODUCT ID MISSING" TO O-ERR-REASON
026100         MOVE "Y" TO WS-REJECT-SW
026200         GO TO 2100-VALIDATE-MOVEMENT-EXIT
026300     END-IF.
026400
026500     IF STK-MOVE-TYPE NOT = "IN " AND STK-MOVE-TYPE NOT = "OUT"
026600         MOVE "MOVEMENT TYPE MISSING" TO O-ERR-REASON
026700         MOVE "Y" TO WS-REJECT-SW
026800         GO TO 2100-VALIDATE-MOVEMENT-EXIT
026900     END-IF.
027000
027100     IF STK-QTY NOT > 0
027200         MOVE "QUANTITY NOT POSITIVE" TO O-ERR-REASON
027300         MOVE "Y" TO WS-REJECT-SW
027400         GO TO 2100-VALIDATE-MOVEMENT-EXIT
027500     END-IF.
027600
027700     SET PT-IDX TO 1.
027800     SEARCH PROD-TBL-ENTRY
027900         AT END NEXT SENTENCE
028000         WHEN PT-PROD-ID(PT-IDX) = STK-PROD-ID
028100             MOVE PT-IDX TO WS-TBL-IDX
028200             MOVE "Y" TO WS-PROD-FOUND-SW
028300     END-SEARCH.
028400
028500     IF PROD-WAS-NOT-FOUND
028600         MOVE "PRODUCT NOT ON MASTER" TO O-ERR-REASON
028700         MOVE "Y" TO WS-REJECT-SW
028800     END-IF.
028900
029000 2100-VALIDATE-MOVEMENT-EXIT.
029100     EXIT.
029200
029300 2200-APPLY-MOVEMENT.
029400
029500     MOVE STK-QTY TO WS-MOVE-QTY.
029600
029700     IF STK-MOVE-TYPE = "IN "
029800         MOVE WS-MOVE-QTY TO WS-MOVE-DELTA
029900     ELSE
030000         COMPUTE WS-MOVE-DELTA = ZERO - WS-MOVE-QTY
030100     END-IF.
030200
030300     COMPUTE PT-STOCK-QTY(WS-TBL-IDX) =
030400         PT-STOCK-QTY(WS-TBL-IDX) + WS-MOVE-DELTA.
030500     MOVE "Y" TO PT-DIRTY-SW(WS-TBL-IDX).
030600
030700     ADD 1 TO WS-APPLIED-CTR.
030800
030900 2900-ERROR-OUTPUT.
031000
031100     MOVE STK-PROD-ID   TO O-STK-PROD-ID.
031200     MOVE STK-MOVE-TYPE TO O-STK-MOVE-TYPE.
031300     MOVE STK-QTY       TO O-STK-QTY.
031400
031500     WRITE ERRLINE
031600         FROM ERROR-LINE
031700             AFTER ADVANCING 1 LINE
031800             AT EOP
031900                 PERFORM 9900-ERR-HEADING.
032000
032100     ADD 1 TO WS-ERR-CTR.
032200
032300 3000-CLOSING.
032400
032500     PERFORM 3100-REWRITE-PRODUCT-MASTER.
032600
032700     MOVE WS-ERR-CTR TO O-ERR-CTR.
032800     WRITE ERRLINE
032900         FROM ERROR-TOTAL-LINE
033000             AFTER ADVANCING 2 LINES.
033100
033200     CLOSE STOCK-TXN.
033300     CLOSE PRODUCT-MASTER-OUT.
033400     CLOSE STOCK-ERROR.
033500
033600     DISPLAY "CBLMFY04 - STOCK ADJUSTMENT RUN".
033700     DISPLAY "  APPLIED......" WS-APPLIED-CTR.
033800     DISPLAY "  REJECTED....." WS-ERR-CTR.
033900
034000 3100-REWRITE-PRODUCT-MASTER.
034100
034200     PERFORM VARYING WS-TBL-IDX FROM 1 BY 1
034300         UNTIL WS-TBL-IDX > WS-TBL-COUNT
034400         SET PT-IDX TO WS-TBL-IDX
034500         MOVE PT-PROD-ID  (PT-IDX) TO PROD-ID       OF PRD-OUT-REC
034600         MOVE PT-PROD-NAME(PT-IDX) TO PROD-NAME     OF PRD-OUT-REC
034700         MOVE PT-PROD-SKU (PT-IDX) TO PROD-SKU      OF PRD-OUT-REC
034800         MOVE PT-UNIT-COST(PT-IDX) TO PROD-UNIT-COST OF PRD-OUT-REC
034900         MOVE PT-STOCK-QTY(PT-IDX) TO PROD-STOCK-QTY OF PRD-OUT-REC
035000         WRITE PRD-OUT-REC
035100     END-PERFORM.
035200
035300 9000-READ-TXN.
035400
035500     READ STOCK-TXN
035600         AT END MOVE "NO" TO MORE-RECS.
035700
035800 9900-ERR-HEADING.
035900
036000     ADD 1 TO WS-C-PCTR.
036100     MOVE WS-C-PCTR TO O-PCTR.
036200
036300     WRITE ERRLINE
036400         FROM COMPANY-TITLE-LINE
036500             AFTER ADVANCING PAGE.
036600     WRITE ERRLINE
036700         FROM HEADING-LINE
036800             AFTER ADVANCING 1 LINE.
036900     WRITE ERRLINE
037000         FROM ERROR-COLUMN-HEADING
037100             AFTER ADVANCING 2 LINES.
