000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.         CBLMFY03.
000300 AUTHOR.             A LINDQUIST.
000400 INSTALLATION.       METRIFY MERCHANT SYSTEMS - RETAIL DIV.
000500 DATE-WRITTEN.       01/28/93.
000600 DATE-COMPILED.
000700 SECURITY.           UNCLASSIFIED.
000800
000900******************************************************************
001000*                                                                *
001100*    CBLMFY03  -  MANUAL SALE POSTING                            *
001200*                                                                *
001300*    POSTS COUNTER-KEYED SALES - ONE TRANSACTION RECORD PER      *
001400*    SALE - AGAINST THE PRODUCT MASTER.  VALIDATES PRODUCT ID,   *
001500*    QUANTITY AND UNIT PRICE BEFORE POSTING; REJECTED ROWS ARE   *
001600*    LISTED ON THE REJECT REPORT AND NEVER TOUCH THE LEDGER.     *
001700*                                                                *
001800*    CHANGE LOG                                                  *
001900*    ----------                                                  *
002000*    01/28/93  AL   ORIGINAL PROGRAM - COUNTER SALES ONLY,        *
002100*                   NO MARKETPLACE OR TEMPLATE FEED EXISTED YET   *
002200*    09/02/94  AL   REQ 2207 - BLANK SALE DATE DEFAULTS TO THE    *
002300*                   RUN DATE INSTEAD OF BEING REJECTED            *
002400*    02/11/98  RDW  REQ 4602 - PRODUCT MASTER IS NOW REWRITTEN    *
002500*                   IN FULL EACH RUN, LOADED TO A TABLE AT INIT   *
002600*    02/02/99  RDW  Y2K REVIEW - RUN DATE AND PARSED SALE DATE    *
002700*                   BOTH CARRY A 4-DIGIT YEAR                    *
002710*    04/14/99  RDW  REQ 4902 - MAINLINE AND VALIDATE-TXN WERE     *
002720*                   MISSING THEIR THRU, SO A REJECTED TXN STILL   *
002730*                   FELL INTO POST/REWRITE AND THE RUN NEVER GOT  *
002740*                   PAST THE FIRST REJECT.  ADDED THRU ON BOTH.   *
002750*                   PARSE-DATE HAD THE SAME GAP - A BLANK SALE    *
002760*                   DATE WAS JUMPING PAST CALC-ROW.  FIXED TOO.   *
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-370.
003300 OBJECT-COMPUTER.    IBM-370.
003400 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
003500                     CLASS VALID-DIGIT IS "0" THRU "9".
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000     SELECT MANUAL-TXN
004100         ASSIGN TO MANTXNIN
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-TXN-STATUS.
004400
004500     SELECT PRODUCT-MASTER-IN
004600         ASSIGN TO PRODMSTI
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-PRDI-STATUS.
004900
005000     SELECT PRODUCT-MASTER-OUT
005100         ASSIGN TO PRODMSTO
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-PRDO-STATUS.
005400
005500     SELECT SALES-LEDGER
005600         ASSIGN TO SALELDGR
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-SALE-STATUS.
005900
006000     SELECT REJECT-LISTING
006100         ASSIGN TO MANREJPT
006200         ORGANIZATION IS RECORD SEQUENTIAL.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  MANUAL-TXN
006800     LABEL RECORD IS STANDARD
006900     RECORD CONTAINS 40 CHARACTERS
007000     DATA RECORD IS MAN-TXN-REC.
007100
007200 01  MAN-TXN-REC.
007300     05  MAN-PROD-ID         PIC 9(06).
007400     05  MAN-SALE-DATE       PIC X(10).
007500     05  MAN-QTY             PIC S9(05).
007600     05  MAN-UNIT-PRICE      PIC S9(7)V99.
007700     05  FILLER              PIC X(10).
007800
007900 FD  PRODUCT-MASTER-IN
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 84 CHARACTERS
008200     DATA RECORD IS PRD-IN-REC.
008300
008400 01  PRD-IN-REC.
008500     COPY MFPRDMST.
008600
008700 FD  PRODUCT-MASTER-OUT
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 84 CHARACTERS
009000     DATA RECORD IS PRD-OUT-REC.
009100
009200 01  PRD-OUT-REC.
009300     COPY MFPRDMST.
009400
009500 FD  SALES-LEDGER
009600     LABEL RECORD IS STANDARD
009700     RECORD CONTAINS 123 CHARACTERS
009800     DATA RECORD IS SALE-OUT-REC.
009900
010000 01  SALE-OUT-REC.
010100     COPY MFSALLDG.
010200
010300 FD  REJECT-LISTING
010400     LABEL RECORD IS OMITTED
010500     RECORD CONTAINS 132 CHARACTERS
010600     LINAGE IS 60 WITH FOOTING AT 55
010700     DATA RECORD IS PRTLINE-ERR.
010800
010900 01  PRTLINE-ERR             PIC X(132).
011000
011100 WORKING-STORAGE SECTION.
011200
011300 01  WORK-AREA.
011400     05  MORE-RECS           PIC X(03)    VALUE "YES".
011500     05  MORE-SALES-ON-FILE  PIC X(03)    VALUE "YES".
011600     05  WS-TXN-STATUS       PIC X(02)    VALUE "00".
011700     05  WS-PRDI-STATUS      PIC X(02)    VALUE "00".
011800     05  WS-PRDO-STATUS      PIC X(02)    VALUE "00".
011900     05  WS-SALE-STATUS      PIC X(02)    VALUE "00".
012000     05  WS-LAST-SALE-ID     PIC 9(08)    VALUE ZERO COMP.
012100     05  WS-C-ERR-PCTR       PIC 9(02)    VALUE ZERO COMP.
012200     05  WS-PROD-FOUND-SW    PIC X(01)    VALUE "N".
012300         88  PROD-WAS-FOUND       VALUE "Y".
012400         88  PROD-WAS-NOT-FOUND   VALUE "N".
012500     05  WS-REJECT-SW        PIC X(01)    VALUE "N".
012600         88  ROW-IS-REJECTED      VALUE "Y".
012700     05  FILLER              PIC X(02).
012800
012900 01  WS-COUNTERS.
013000     05  WS-POSTED-CTR       PIC 9(05)    VALUE ZERO COMP.
013100     05  WS-REJECT-CTR       PIC 9(04)    VALUE ZERO COMP.
013200     05  FILLER              PIC X(01).
013300
013400 01  WS-CALC-AREA.
013500     05  WS-QTY-SOLD         PIC S9(05)   VALUE ZERO COMP-3.
013600     05  WS-UNIT-PRICE       PIC S9(7)V99 VALUE ZERO COMP-3.
013700     05  WS-REVENUE-AMT      PIC S9(9)V99 VALUE ZERO COMP-3.
013800     05  WS-SALE-COST        PIC S9(9)V99 VALUE ZERO COMP-3.
013900     05  WS-SALE-MARGIN      PIC S9(9)V99 VALUE ZERO COMP-3.
014000     05  FILLER              PIC X(01).
014050
014060 01  WS-CALC-AREA-X REDEFINES WS-CALC-AREA.
014070     05  WS-CALC-ALPHA       PIC X(28).
014080     05  FILLER              PIC X(01).
014100
014200 01  WS-DATE-PARSE-AREA.
014300     05  WS-DATE-RAW         PIC X(10).
014400     05  WS-DATE-DD          PIC 9(02)   VALUE ZERO.
014500     05  WS-DATE-MM          PIC 9(02)   VALUE ZERO.
014600     05  WS-DATE-YYYY        PIC 9(04)   VALUE ZERO.
014700     05  WS-DATE-RESULT      PIC 9(08)   VALUE ZERO.
014800     05  FILLER              PIC X(01).
014900
015000 01  WS-DATE-RAW-TABLE REDEFINES WS-DATE-RAW.
015100     05  WS-DATE-RAW-CHAR    PIC X(01)   OCCURS 10 TIMES.
015200
015300 01  WS-RUN-DATE-AREA.
015400     05  WS-RUN-DATE-TIME.
015500         10  WS-RDT-YYYY     PIC 9(04).
015600         10  WS-RDT-MM       PIC 9(02).
015700         10  WS-RDT-DD       PIC 9(02).
015800         10  FILLER          PIC X(12).
015900     05  WS-RUN-DATE-NUM     PIC 9(08)   VALUE ZERO.
016000
016100 01  WS-RDT-ALPHA REDEFINES WS-RUN-DATE-TIME
016200                             PIC X(20).
016300
016400 01  PRODUCT-TABLE.
016500     05  WS-TBL-COUNT        PIC 9(05)   VALUE ZERO COMP.
016600     05  WS-TBL-IDX          PIC 9(05)   VALUE ZERO COMP.
016700     05  PROD-TBL-ENTRY OCCURS 2000 TIMES
016800                             INDEXED BY PT-IDX.
016900         10  PT-PROD-ID      PIC 9(06).
017000         10  PT-PROD-NAME    PIC X(40).
017100         10  PT-PROD-SKU     PIC X(20).
017200         10  PT-UNIT-COST    PIC S9(7)V99.
017300         10  PT-STOCK-QTY    PIC S9(7).
017400         10  PT-DIRTY-SW     PIC X(01)   VALUE "N".
017500         10  FILLER          PIC X(01).
017600
017700 01  ERROR-TITLE.
017800     05  FILLER              PIC X(55)   VALUE SPACES.
017900     05  FILLER              PIC X(22)   VALUE "MANUAL SALE REJECTS".
018000     05  FILLER              PIC X(55)   VALUE SPACES.
018100
018200 01  ERROR-COLUMN-HEADING.
018300     05  FILLER              PIC X(03)   VALUE SPACES.
018400     05  FILLER              PIC X(06)   VALUE "PROD ID".
018500     05  FILLER              PIC X(10)   VALUE SPACES.
018600     05  FILLER              PIC X(08)   VALUE "QUANTITY".
018700     05  FILLER              PIC X(08)   VALUE SPACES.
018800     05  FILLER              PIC X(10)   VALUE "UNIT PRICE".
018900     05  FILLER              PIC X(08)   VALUE SPACES.
019000     05  FILLER              PIC X(06)   VALUE "REASON".
019100     05  FILLER              PIC X(58)   VALUE SPACES.
019200
019300 01  REJECT-LINE.
019400     05  FILLER              PIC X(03)   VALUE SPACES.
019500     05  O-MAN-PROD-ID       PIC 9(06).
019600     05  FILLER              PIC X(09)   VALUE SPACES.
019700     05  O-MAN-QTY           PIC -(5)9.
019800     05  FILLER              PIC X(07)   VALUE SPACES.
019900     05  O-MAN-PRICE         PIC -(5)9.99.
020000     05  FILLER              PIC X(06)   VALUE SPACES.
020100     05  O-REJECT-REASON     PIC X(40).
020200     05  FILLER              PIC X(18)   VALUE SPACES.
020300
020400 01  REJECT-TOTAL-LINE.
020500     05  FILLER              PIC X(14)   VALUE "TOTAL REJECTS ".
020600     05  O-REJECT-CTR        PIC Z,ZZ9.
020700     05  FILLER              PIC X(113)  VALUE SPACES.
020800
020900 PROCEDURE DIVISION.
021000
021100 0000-CBLMFY03.
021200
021300     PERFORM 1000-INIT.
021400     PERFORM 2000-MAINLINE THRU 2000-MAINLINE-EXIT
021500         UNTIL MORE-RECS = "NO".
021600     PERFORM 3000-CLOSING.
021700     STOP RUN.
021800
021900 1000-INIT.
022000
022100     MOVE FUNCTION CURRENT-DATE TO WS-RDT-ALPHA.
022200     COMPUTE WS-RUN-DATE-NUM =
022300         WS-RDT-YYYY * 10000 + WS-RDT-MM * 100 + WS-RDT-DD.
022400
022500     OPEN INPUT MANUAL-TXN.
022600     OPEN INPUT PRODUCT-MASTER-IN.
022700     OPEN OUTPUT PRODUCT-MASTER-OUT.
022800     OPEN OUTPUT REJECT-LISTING.
022900
023000     PERFORM 1100-LOAD-PRODUCT-TABLE.
023100     PERFORM 1200-COUNT-EXISTING-SALES.
023200
023300     OPEN EXTEND SALES-LEDGER.
023400
023500     PERFORM 9100-ERR-HEADING.
023600     PERFORM 9000-READ-TXN.
023700
023800 1100-LOAD-PRODUCT-TABLE.
023900
024000     PERFORM 1110-READ-PRODUCT-IN.
024100     PERFORM UNTIL WS-PRDI-STATUS = "10"
024200         ADD 1 TO WS-TBL-COUNT
024300         SET PT-IDX TO WS-TBL-COUNT
024400         MOVE PROD-ID        OF PRD-IN-REC TO PT-PROD-ID  (PT-IDX)
024500         MOVE PROD-NAME      OF PRD-IN-REC TO PT-PROD-NAME(PT-IDX)
024600         MOVE PROD-SKU       OF PRD-IN-REC TO PT-PROD-SKU (PT-IDX)
024700         MOVE PROD-UNIT-COST OF PRD-IN-REC TO PT-UNIT-COST(PT-IDX)
024800         MOVE PROD-STOCK-QTY OF PRD-IN-REC TO PT-STOCK-QTY(PT-IDX)
024900         MOVE "N" TO PT-DIRTY-SW(PT-IDX)
025000         PERFORM 1110-READ-PRODUCT-IN
025100     END-PERFORM.
025200
025300     CLOSE PRODUCT-MASTER-IN.
025400
025500 1110-READ-PRODUCT-IN.
025600
025700     READ PRODUCT-MASTER-IN
025800         AT END MOVE "10" TO WS-PRDI-STATUS.
025900
026000 1200-COUNT-EXISTING-SALES.
026100
026200     MOVE ZERO TO WS-LAST-SALE-ID.
026300     OPEN INPUT SALES-LEDGER.
026400     IF WS-SALE-STATUS = "35"
026500         MOVE ZERO TO WS-LAST-SALE-ID
026600     ELSE
026700         PERFORM 1210-READ-SALE
026800         PERFORM UNTIL MORE-SALES-ON-FILE = "NO"
026900             MOVE SALE-ID OF SALE-OUT-REC TO WS-LAST-SALE-ID
027000             PERFORM 1210-READ-SALE
027100         END-PERFORM
027200         CLOSE SALES-LEDGER
027300     END-IF.
027400
027500 1210-READ-SALE.
027600
027700     READ SALES-LEDGER
027800         AT END MOVE "NO" TO MORE-SALES-ON-FILE.
027900
028000 2000-MAINLINE.
028100
028110*    04/14/99 RDW - VALIDATE-TXN EXITS EARLY ON A REJECT, MUST
028120*    BE CALLED THRU ITS OWN EXIT PARAGRAPH TO RETURN HERE.
028200     MOVE "N" TO WS-REJECT-SW.
028300     PERFORM 2100-VALIDATE-TXN THRU 2100-VALIDATE-TXN-EXIT.
028400
028500     IF ROW-IS-REJECTED
028600         PERFORM 2900-REJECT-OUTPUT
028700         GO TO 2000-MAINLINE-EXIT
028800     END-IF.
028900
029000     PERFORM 2200-PARSE-DATE THRU 2200-PARSE-DATE-EXIT.
029100     PERFORM 2300-CALC-ROW.
029200     PERFORM 2400-POST-SALE.
029300
029400 2000-MAINLINE-EXIT.
029500
029600     PERFORM 9000-READ-TXN.
029700
029800 2100-VALIDATE-TXN.
029900
030000     MOVE "N" TO WS-PROD-FOUND-SW.
030100     MOVE SPACES TO O-REJECT-REASON.
030200
030300     IF MAN-PROD-ID = ZERO
030400         MOVE "PRODUCT ID MISSING" TO O-REJECT-REASON
030500         MOVE "Y" TO WS-REJECT-SW
030600         GO TO 2100-VALIDATE-TXN-EXIT
030700     END-IF.
030800
030900     IF MAN-QTY NOT > 0
031000         MOVE "QUANTITY NOT POSITIVE" TO O-REJECT-REASON
031100         MOVE "Y" TO WS-REJECT-SW
031200         GO TO 2100-VALIDATE-TXN-EXIT
031300     END-IF.
031400
031500     IF MAN-UNIT-PRICE NOT > 0
031600         MOVE "UNIT PRICE NOT POSITIVE" TO O-REJECT-REASON
031700         MOVE "Y" TO WS-REJECT-SW
031800         GO TO 2100-VALIDATE-TXN-EXIT
031900     END-IF.
032000
032100     SET PT-IDX TO 1.
032200     SEARCH PROD-TBL-ENTRY
032300         AT END NEXT SENTENCE
032400         WHEN PT-PROD-ID(PT-IDX) = MAN-PROD-ID
032500             MOVE PT-IDX TO WS-TBL-IDX
032600             MOVE "Y" TO WS-PROD-FOUND-SW
032700     END-SEARCH.
032800
032900     IF PROD-WAS-NOT-FOUND
033000         MOVE "PRODUCT NOT ON MASTER" TO O-REJECT-REASON
033100         MOVE "Y" TO WS-REJECT-SW
033200     END-IF.
033300
033400 2100-VALIDATE-TXN-EXIT.
033500     EXIT.
033600
033700 2200-PARSE-DATE.
033800
033900     MOVE ZERO TO WS-DATE-RESULT.
034000
034100     IF MAN-SALE-DATE = SPACES
034200         MOVE WS-RUN-DATE-NUM TO WS-DATE-RESULT
034300         GO TO 2200-PARSE-DATE-EXIT
034400     END-IF.
034500
034600     MOVE MAN-SALE-DATE TO WS-DATE-RAW.
034700
034800     IF WS-DATE-RAW-CHAR(3) = "/" AND WS-DATE-RAW-CHAR(6) = "/"
034900         MOVE WS-DATE-RAW-CHAR(1) TO WS-DATE-DD(1:1)
035000         MOVE WS-DATE-RAW-CHAR(2) TO WS-DATE-DD(2:1)
035100         MOVE WS-DATE-RAW-CHAR(4) TO WS-DATE-MM(1:1)
035200         MOVE WS-DATE-RAW-CHAR(5) TO WS-DATE-MM(2:1)
035300         MOVE WS-DATE-RAW(7:4)    TO WS-DATE-YYYY
035400         COMPUTE WS-DATE-RESULT =
035500             WS-DATE-YYYY * 10000 + WS-DATE-MM * 100 + WS-DATE-DD
035600     ELSE
035700         IF WS-DATE-RAW-CHAR(5) = "-" AND WS-DATE-RAW-CHAR(8) = "-"
035800             MOVE WS-DATE-RAW(1:4)  TO WS-DATE-YYYY
035900             MOVE WS-DATE-RAW(6:2)  TO WS-DATE-MM
036000             MOVE WS-DATE-RAW(9:2)  TO WS-DATE-DD
036100             COMPUTE WS-DATE-RESULT =
036200                 WS-DATE-YYYY * 10000 + WS-DATE-MM * 100
036300                     + WS-DATE-DD
036400         END-IF
036500     END-IF.
036600
036700 2200-PARSE-DATE-EXIT.
036800     EXIT.
036900
037000 2300-CALC-ROW.
037100
037200     MOVE MAN-QTY        TO WS-QTY-SOLD.
037300     MOVE MAN-UNIT-PRICE TO WS-UNIT-PRICE.
037400
037500     COMPUTE WS-REVENUE-AMT = WS-UNIT-PRICE * WS-QTY-SOLD.
037600     COMPUTE WS-SALE-COST   =
037700         PT-UNIT-COST(WS-TBL-IDX) * WS-QTY-SOLD.
037800     COMPUTE WS-SALE-MARGIN = WS-REVENUE-AMT - WS-SALE-COST.
037900
038000     COMPUTE PT-STOCK-QTY(WS-TBL-IDX) =
038100         PT-STOCK-QTY(WS-TBL-IDX) - WS-QTY-SOLD.
038200     MOVE "Y" TO PT-DIRTY-SW(WS-TBL-IDX).
038300
038400 2400-POST-SALE.
038500
038600     ADD 1 TO WS-LAST-SALE-ID.
038700
038800     MOVE WS-LAST-SALE-ID         TO SALE-ID         OF SALE-OUT-REC.
038900     MOVE PT-PROD-ID(WS-TBL-IDX)  TO SALE-PROD-ID     OF SALE-OUT-REC.
039000     MOVE WS-DATE-RESULT          TO SALE-DATE        OF SALE-OUT-REC.
039100     MOVE WS-QTY-SOLD             TO SALE-QTY         OF SALE-OUT-REC.
039200     MOVE WS-UNIT-PRICE           TO SALE-UNIT-PRICE  OF SALE-OUT-REC.
039300     MOVE WS-REVENUE-AMT          TO SALE-REVENUE     OF SALE-OUT-REC.
039400     MOVE WS-SALE-COST            TO SALE-COST        OF SALE-OUT-REC.
039500     MOVE WS-SALE-MARGIN          TO SALE-MARGIN      OF SALE-OUT-REC.
039600     MOVE "MANUAL"                TO SALE-ORIGIN      OF SALE-OUT-REC.
039700     MOVE SPACES                  TO SALE-MKT-NUMBER  OF SALE-OUT-REC.
039800     MOVE SPACES                  TO SALE-BATCH-ID    OF SALE-OUT-REC.
039900
040000     WRITE SALE-OUT-REC.
040100
040200     ADD 1 TO WS-POSTED-CTR.
040300
040400 2900-REJECT-OUTPUT.
040500
040600     MOVE MAN-PROD-ID    TO O-MAN-PROD-ID.
040700     MOVE MAN-QTY        TO O-MAN-QTY.
040800     MOVE MAN-UNIT-PRICE TO O-MAN-PRICE.
040900
041000     WRITE PRTLINE-ERR
041100         FROM REJECT-LINE
041200             AFTER ADVANCING 1 LINE
041300             AT EOP
041400                 PERFORM 9100-ERR-HEADING.
041500
041600     ADD 1 TO WS-REJECT-CTR.
041700
041800 3000-CLOSING.
041900
042000     PERFORM 3100-REWRITE-PRODUCT-MASTER.
042100
042200     MOVE WS-REJECT-CTR TO O-REJECT-CTR.
042300     WRITE PRTLINE-ERR
042400         FROM REJECT-TOTAL-LINE
042500             AFTER ADVANCING 2 LINES.
042600
042700     CLOSE MANUAL-TXN.
042800     CLOSE PRODUCT-MASTER-OUT.
042900     CLOSE SALES-LEDGER.
043000     CLOSE REJECT-LISTING.
043100
043200     DISPLAY "CBLMFY03 - MANUAL SALE POSTING RUN " WS-RUN-DATE-NUM.
043300     DISPLAY "  POSTED......." WS-POSTED-CTR.
043400     DISPLAY "  REJECTED....." WS-REJECT-CTR.
043500
043600 3100-REWRITE-PRODUCT-MASTER.
043700
043800     PERFORM VARYING WS-TBL-IDX FROM 1 BY 1
043900         UNTIL WS-TBL-IDX > WS-TBL-COUNT
044000         SET PT-IDX TO WS-TBL-IDX
044100         MOVE PT-PROD-ID  (PT-IDX) TO PROD-ID       OF PRD-OUT-REC
044200         MOVE PT-PROD-NAME(PT-IDX) TO PROD-NAME     OF PRD-OUT-REC
044300         MOVE PT-PROD-SKU (PT-IDX) TO PROD-SKU      OF PRD-OUT-REC
044400         MOVE PT-UNIT-COST(PT-IDX) TO PROD-UNIT-COST OF PRD-OUT-REC
044500         MOVE PT-STOCK-QTY(PT-IDX) TO PROD-STOCK-QTY OF PRD-OUT-REC
044600         WRITE PRD-OUT-REC
044700     END-PERFORM.
044800
044900 9000-READ-TXN.
045000
045100     READ MANUAL-TXN
045200         AT END MOVE "NO" TO MORE-RECS.
045300
045400 9100-ERR-HEADING.
045500
045600     ADD 1 TO WS-C-ERR-PCTR.
045700
045800     WRITE PRTLINE-ERR
045900         FROM ERROR-TITLE
046000             AFTER ADVANCING PAGE.
046100     WRITE PRTLINE-ERR
046200         FROM ERROR-COLUMN-HEADING
046300             AFTER ADVANCING 2 LINES.
