000100*****************************************************************CPY001
000200*                                                              *CPY001
000300*    MFPRDMST  -  PRODUCT MASTER RECORD LAYOUT                 *CPY001
000400*    ONE ENTRY PER STOCKED PRODUCT / LISTING.                  *CPY001
000500*                                                              *CPY001
000600*    10/02/94  AL   ORIGINAL LAYOUT FOR THE MASTER FILE         *CPY001
000700*    03/14/96  AL   WIDENED PROD-NAME TO 40 FOR LONG TITLES     *CPY001
000800*    11/09/98  RDW  ADDED PROD-STOCK-QTY, CAN GO NEGATIVE       *CPY001
000900*    02/02/99  RDW  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD  *CPY001
001000*                   NO CHANGE REQUIRED                         *CPY001
001100*****************************************************************CPY001
001200    05  PROD-ID               PIC 9(6).                        CPY001
001300    05  PROD-NAME             PIC X(40).                       CPY001
001400    05  PROD-SKU              PIC X(20).                       CPY001
001500    05  PROD-UNIT-COST        PIC S9(7)V99.                    CPY001
001600    05  PROD-STOCK-QTY        PIC S9(7).                       CPY001
001700    05  FILLER                PIC X(02).                       CPY001
