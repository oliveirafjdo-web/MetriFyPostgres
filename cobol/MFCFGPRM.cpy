000100*****************************************************************CPY003
000200*                                                              *CPY003
000300*    MFCFGPRM  -  PROFIT REPORT CONFIGURATION PARAMETER RECORD *CPY003
000400*    SINGLE RECORD, TAX AND EXPENSE PERCENTAGES FOR CBLMFY06.  *CPY003
000500*                                                              *CPY003
000600*    11/09/98  RDW  ORIGINAL LAYOUT - SHOP REQUESTED TAX/      *CPY003
000700*                   EXPENSE % BE PARAMETER-DRIVEN, NOT HARD    *CPY003
000800*                   CODED IN THE REPORT PROGRAM                *CPY003
000900*    02/02/99  RDW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE     *CPY003
001000*****************************************************************CPY003
001100    05  CFG-TAX-PCT           PIC S9(3)V99.                    CPY003
001200    05  CFG-EXPENSE-PCT       PIC S9(3)V99.                    CPY003
001300    05  FILLER                PIC X(02).                       CPY003
